000100*----------------------------------------------------------------
000200* TXNREC.CPY
000300* Transaccion de la unidad de contabilizacion directa (TRANIN
000400* de entrada, TRANOUT de salida con TX-STATUS timbrado).
000500*----------------------------------------------------------------
000600* 1995-02-18 JLG  CSH0002 Alta inicial: orden de traspaso entre   CSH0002
000700*                 cuentas para la unidad de contabilizacion.
000800* 1998-03-19 PAG  CSH0027 Anadidos los 88 de TX-STATUS.           CSH0027 
000900* 2000-05-03 MRS  CSH0051 FILLER de cierre de registro.           CSH0051 
001000*----------------------------------------------------------------
001100 01  CSH-TRANSACTION-REC.
001200     05  TX-ID                      PIC 9(09).
001300     05  TX-FROM-ACCT               PIC 9(09).
001400     05  TX-TO-ACCT                 PIC 9(09).
001500     05  TX-AMOUNT                  PIC S9(11)V99.
001600     05  TX-AMOUNT-R REDEFINES TX-AMOUNT.
001700         10  TX-AMT-WHOLE           PIC S9(11).
001800         10  TX-AMT-CENTS           PIC 9(02).
001900     05  TX-DESCRIPTION             PIC X(40).
002000     05  TX-STATUS                  PIC X(02).
002100         88  TX-ST-OK                   VALUE "OK".
002200         88  TX-ST-AMT-NOT-POSITIVE     VALUE "AP".
002300         88  TX-ST-ACCT-NOT-FOUND       VALUE "NF".
002400         88  TX-ST-INSUFFICIENT-FUNDS   VALUE "IF".
002500     05  FILLER                     PIC X(02).
