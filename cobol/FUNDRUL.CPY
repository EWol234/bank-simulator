000100*----------------------------------------------------------------
000200* FUNDRUL.CPY
000300* Regla de financiacion/barrido permanente (fichero FUNDRULE).
000400* Dispara todos los dias del rango de simulacion a FR-TIME-OF-DAY
000500* y compara el saldo de la cuenta vigilada contra FR-THRESHOLD.
000600*----------------------------------------------------------------
000700* 1995-02-11 JLG  CSH0001 Alta inicial.                           CSH0001 
000800* 1998-03-19 PAG  CSH0027 Anadidos los 88 de tipo de regla y la   CSH0027 
000900*                 vista redefinida de la hora de disparo.
001000* 2000-05-03 MRS  CSH0051 FILLER de cierre de registro.           CSH0051 
001100*----------------------------------------------------------------
001200 01  CSH-FUNDING-RULE.
001300     05  FR-ID                      PIC 9(09).
001400     05  FR-RULE-TYPE               PIC X(14).
001500         88  FR-IS-TOPUP                VALUE "TOPUP         ".
001600         88  FR-IS-BACKUP-FUNDING       VALUE "BACKUP_FUNDING".
001700         88  FR-IS-SWEEP-OUT            VALUE "SWEEP_OUT     ".
001800     05  FR-TARGET-ACCT             PIC 9(09).
001900     05  FR-SOURCE-ACCT             PIC 9(09).
002000     05  FR-TIME-OF-DAY             PIC 9(06).
002100*        Desglose de la hora de disparo en horas/minutos/segundos,
002200*        para comparar FR-TOD-HOUR contra la hora de corte del lote.
002300     05  FR-TIME-OF-DAY-R REDEFINES FR-TIME-OF-DAY.
002400         10  FR-TOD-HOUR            PIC 9(02).
002500         10  FR-TOD-MIN             PIC 9(02).
002600         10  FR-TOD-SEC             PIC 9(02).
002700     05  FR-CURRENCY                PIC X(03).
002800     05  FR-THRESHOLD               PIC S9(11)V99.
002900     05  FR-TARGET-AMOUNT           PIC S9(11)V99.
003000     05  FILLER                     PIC X(02).
