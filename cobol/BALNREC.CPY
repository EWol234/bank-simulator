000100*----------------------------------------------------------------
000200* BALNREC.CPY
000300* Apunte del libro mayor de simulacion (BALINIT de entrada,
000400* BALOUT de salida). Cada apunte mueve saldo de UNA cuenta en
000500* UNA moneda; el signo de BE-AMOUNT marca abono (+) o cargo (-).
000600*----------------------------------------------------------------
000700* 1995-02-11 JLG  CSH0001 Alta inicial: apunte de mayor con       CSH0001
000800*                 cuenta, moneda, importe firmado, descripcion
000900*                 y el identificador de la regla que lo origino.
001000* 1997-11-06 PAG  CSH0019 Anadida vista redefinida de la fecha    CSH0019 
001100*                 de efectividad (AAAAMMDD/HHMMSS).
001200* 2000-05-03 MRS  CSH0051 FILLER de cierre de registro.           CSH0051 
001300*----------------------------------------------------------------
001400 01  CSH-BALANCE-ENTRY.
001500     05  BE-ID                      PIC 9(09).
001600     05  BE-ACCOUNT-ID               PIC 9(09).
001700     05  BE-AMOUNT                  PIC S9(11)V99.
001800     05  BE-AMOUNT-R REDEFINES BE-AMOUNT.
001900         10  BE-AMT-WHOLE           PIC S9(11).
002000         10  BE-AMT-CENTS           PIC 9(02).
002100     05  BE-CURRENCY                PIC X(03).
002200     05  BE-DESCRIPTION             PIC X(40).
002300     05  BE-EFFECTIVE-TS            PIC 9(14).
002400*        Vista partida fecha/hora de la marca de efectividad,
002500*        para comparar por separado BE-EFF-DATE contra el rango
002600*        de SIMCTL y BE-EFF-TIME contra la hora de disparo.
002700     05  BE-EFFECTIVE-TS-R REDEFINES BE-EFFECTIVE-TS.
002800         10  BE-EFF-DATE            PIC 9(08).
002900         10  BE-EFF-TIME            PIC 9(06).
003000     05  BE-RULE-ID                 PIC 9(09).
003100         88  BE-NO-RULE                 VALUE 0.
003200     05  FILLER                     PIC X(02).
