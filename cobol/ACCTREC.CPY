000100*----------------------------------------------------------------
000200* ACCTREC.CPY
000300* Cuenta bancaria - layout de registro para ACCOUNTS/ACCTOUT.
000400* Usado por CSHSIM (tabla de cuentas en memoria) y CSHPOST
000500* (saldo corriente movido por la unidad de contabilizacion).
000600*----------------------------------------------------------------
000700* 1995-02-11 JLG  CSH0001 Alta inicial: ficha de cuenta de        CSH0001
000800*                 tesoreria con identificador, titular y saldo
000900*                 corriente para el maestro ACCOUNTS.
001000* 1999-07-30 MRS  CSH0044 Anadido FILLER de cierre de registro.   CSH0044 
001100*----------------------------------------------------------------
001200 01  CSH-ACCOUNT-REC.
001300     05  ACCT-ID                    PIC 9(09).
001400     05  ACCT-NAME                  PIC X(30).
001500     05  ACCT-BALANCE               PIC S9(11)V99.
001600*        Vista alternativa del saldo en entero/centimos, para
001700*        los calculos de umbral y diferencia que se hacen sobre
001800*        la parte entera en CSHSIM.
001900     05  ACCT-BALANCE-R REDEFINES ACCT-BALANCE.
002000         10  ACCT-BAL-WHOLE         PIC S9(11).
002100         10  ACCT-BAL-CENTS         PIC 9(02).
002200     05  FILLER                     PIC X(02).
