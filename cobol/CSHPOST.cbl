000100*----------------------------------------------------------------
000200* IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CSHPOST.
000600 AUTHOR.        J L GRACIA.
000700 INSTALLATION.  UNIZARBANK TESORERIA.
000800 DATE-WRITTEN.  18-02-1995.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200* CSHPOST  -  CONTABILIZACION DIRECTA DE TRANSACCIONES (TRANIN)
001300*
001400* Lee el fichero de transacciones solicitadas (TRANIN), valida
001500* cada una contra la tabla de cuentas (importe positivo, cuentas
001600* existentes, saldo suficiente en la cuenta origen) y, si es
001700* valida, mueve el saldo de una cuenta a otra y actualiza el
001800* maestro de cuentas en memoria. Escribe TRANOUT con el mismo
001900* registro timbrado con el resultado (OK/AP/NF/IF), ACCTOUT con
002000* el maestro de cuentas actualizado y TRANRPT con el detalle de
002100* los rechazos y los totales del lote.
002200*----------------------------------------------------------------
002300* HISTORIAL DE CAMBIOS
002400*----------------------------------------------------------------
002500* 1995-02-18 JLG  CSH0002 Version inicial: validacion AP/NF/IF y  CSH0002 
002600*                 contabilizacion en el maestro de cuentas.
002700* 1995-09-05 JLG  CSH0006 Corregido el orden de validacion: el    CSH0006 
002800*                 importe se comprueba antes que la existencia
002900*                 de las cuentas, segun pidio auditoria interna.
003000* 1997-05-14 PAG  CSH0015 Informe TRANRPT: detalle de rechazos    CSH0015 
003100*                 con motivo en vez de solo el contador.
003200* 1998-03-19 PAG  CSH0027 Revisado el calculo de saldo suficiente CSH0027 
003300*                 para admitir saldo exactamente igual al
003400*                 importe solicitado (saldo final cero valido).
003500* 2000-05-03 MRS  CSH0051 FILLER de cierre en todos los layouts   CSH0051 
003600*                 de registro; paso de copybooks.
003700* 2001-10-21 EGR  CSH0058 Anadido ACCTOUT con el maestro de       CSH0058
003800*                 cuentas resultante, para encadenar con el
003900*                 siguiente lote de contabilizacion.
004000* 2004-06-03 EGR  CSH0073 Vista ENT/DEC anadida a TO-AMOUNT y     CSH0073
004100*                 AO-BALANCE, igual que ya tiene ACCT-BALANCE.
004200* 2005-11-17 EGR  CSH0074 Corregido: una transferencia con        CSH0074
004300*                 TX-FROM-ACCT o TX-TO-ACCT a cero (deposito o
004400*                 retirada externa) se rechazaba siempre por NF
004500*                 y ademas se intentaba indexar la tabla de
004600*                 cuentas por la posicion cero al contabilizar.
004700* 2006-03-08 EGR  CSH0076 TRANOUT y ACCTOUT se escribian con       CSH0076
004800*                 WRITE...INVALID KEY (clausula de indexado) en
004900*                 ficheros secuenciales; se comprueba FS-TRANOUT
005000*                 y FS-ACCTOUT tras el WRITE.
005100* 2011-03-22 EGR  CSH0077 TRANRPT no totalizaba el importe de las  CSH0077
005200*                 transacciones aceptadas, solo el numero; anadido
005300*                 WS-TXN-OK-AMOUNT-CTR y la linea de totales
005400*                "IMPORTE TOTAL ACEPTADO" que pedia conciliacion.
005500* 2011-09-14 EGR  CSH0078 Subindices, contadores y conmutadores   CSH0078
005600*                 de WORKING-STORAGE pasados a nivel 77, como es
005700*                 costumbre del departamento para los escalares
005800*                 que no forman parte de un registro.
005900*----------------------------------------------------------------
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ACCOUNTS-FILE  ASSIGN TO ACCOUNTS
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS FS-ACCOUNTS.
007200
007300     SELECT TRANIN-FILE    ASSIGN TO TRANIN
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS FS-TRANIN.
007600
007700     SELECT TRANOUT-FILE   ASSIGN TO TRANOUT
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS FS-TRANOUT.
008000
008100     SELECT ACCTOUT-FILE   ASSIGN TO ACCTOUT
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS FS-ACCTOUT.
008400
008500     SELECT TRANRPT-FILE   ASSIGN TO TRANRPT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-TRANRPT.
008800
008900*----------------------------------------------------------------
009000* DATA DIVISION.
009100*----------------------------------------------------------------
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  ACCOUNTS-FILE
009600     LABEL RECORD STANDARD.
009700     COPY ACCTREC.
009800
009900 FD  TRANIN-FILE
010000     LABEL RECORD STANDARD.
010100     COPY TXNREC.
010200
010300 FD  TRANOUT-FILE
010400*        TRANOUT es copia de TRANIN con cada registro timbrado en
010500*        TO-STATUS (OK/AP/NF/IF); se escribe una fila por cada
010600*        transaccion leida, aceptada o rechazada.
010700     LABEL RECORD STANDARD.
010800 01  TRANOUT-REC.
010900     05  TO-ID                  PIC 9(09).
011000     05  TO-FROM-ACCT           PIC 9(09).
011100     05  TO-TO-ACCT             PIC 9(09).
011200     05  TO-AMOUNT              PIC S9(11)V99.
011300     05  TO-AMOUNT-R REDEFINES TO-AMOUNT.
011400         10  TO-AMT-WHOLE       PIC S9(11).
011500         10  TO-AMT-CENTS       PIC 9(02).
011600     05  TO-DESCRIPTION         PIC X(40).
011700     05  TO-STATUS              PIC X(02).
011800     05  FILLER                 PIC X(02).
011900*        FILLER de cierre de TRANOUT-REC (CSH0051).
012000*        FILLER de cierre de ACCTOUT-REC (CSH0051).
012100
012200 FD  ACCTOUT-FILE
012300*        ACCTOUT es el volcado del maestro de cuentas ya actualizado
012400*        con los movimientos del lote, para encadenar con el
012500*        siguiente lote de contabilizacion (CSH0058).
012600     LABEL RECORD STANDARD.
012700 01  ACCTOUT-REC.
012800     05  AO-ID                  PIC 9(09).
012900     05  AO-NAME                PIC X(30).
013000     05  AO-BALANCE             PIC S9(11)V99.
013100     05  AO-BALANCE-R REDEFINES AO-BALANCE.
013200         10  AO-BAL-WHOLE       PIC S9(11).
013300         10  AO-BAL-CENTS       PIC 9(02).
013400     05  FILLER                 PIC X(02).
013500
013600 FD  TRANRPT-FILE
013700*        TRANRPT es un informe de ancho fijo (132 columnas): cabecera,
013800*        una linea por rechazo y tres lineas de totales.
013900     LABEL RECORD STANDARD.
014000 01  TRANRPT-LINE               PIC X(132).
014100
014200 WORKING-STORAGE SECTION.
014300*----------------------------------------------------------------
014400* ESTADOS DE FICHERO.
014500*----------------------------------------------------------------
014600 01  WS-FILE-STATUSES.
014700*        Un codigo por fichero; "00" es normal, cualquier otro
014800*        corta el lote por PSYS-ERR.
014900     05  FS-ACCOUNTS            PIC X(02) VALUE SPACES.
015000     05  FS-TRANIN              PIC X(02) VALUE SPACES.
015100     05  FS-TRANOUT             PIC X(02) VALUE SPACES.
015200     05  FS-ACCTOUT             PIC X(02) VALUE SPACES.
015300     05  FS-TRANRPT             PIC X(02) VALUE SPACES.
015400     05  FILLER                 PIC X(02).
015500
015600 77  CHECKERR                   PIC X(24) VALUE SPACES.
015700*        Texto libre con la causa del corte, volcado por PSYS-ERR
015800*        junto con los cinco FS-xxxxx.
015900
016000*----------------------------------------------------------------
016100* TABLA DE CUENTAS (maestro ACCOUNTS, cargado y actualizado en
016200* memoria; se vuelca de vuelta a ACCTOUT al terminar el lote).
016300*----------------------------------------------------------------
016400 77  WT-ACCOUNT-COUNT           PIC 9(05) COMP VALUE ZERO.
016500*        Cuenta de filas en WT-ACCOUNT-TABLE; el maestro se carga
016600*        una vez en 1000 y se actualiza en memoria durante todo
016700*        el lote, sin volver a leer ACCOUNTS.
016800 01  WT-ACCOUNT-TABLE.
016900*        Maestro de cuentas en memoria; 3000 lo actualiza apunte a
017000*        apunte y 9100 lo vuelca entero a ACCTOUT al cerrar el lote.
017100     05  WT-ACCOUNT-ENTRY OCCURS 500 TIMES.
017200         10  WT-ACCT-ID         PIC 9(09).
017300         10  WT-ACCT-NAME       PIC X(30).
017400         10  WT-ACCT-BALANCE    PIC S9(11)V99.
017500
017600*----------------------------------------------------------------
017700* SUBINDICES Y CONTADORES DE CONTROL (todos COMP).
017800*----------------------------------------------------------------
017900 77  WS-IX                      PIC 9(05) COMP VALUE ZERO.
018000*        Subindice generico, reutilizado en mas de una rutina de
018100*        barrido lineal (2210, 9110, 9610).
018200 77  WS-FROM-IX                 PIC 9(05) COMP VALUE ZERO.
018300*        Indice de la cuenta origen en WT-ACCOUNT-TABLE, cero si
018400*        la transaccion no tiene cuenta origen (deposito externo).
018500 77  WS-TO-IX                   PIC 9(05) COMP VALUE ZERO.
018600*        Indice de la cuenta destino, cero si la transaccion no
018700*        tiene cuenta destino (retirada externa).
018800 77  WS-TXN-COUNT-CTR           PIC 9(07) COMP VALUE ZERO.
018900*        Transacciones leidas de TRANIN, aceptadas o rechazadas;
019000*        va a RT1-READ en la linea de totales.
019100 77  WS-TXN-OK-CTR              PIC 9(07) COMP VALUE ZERO.
019200*        Transacciones aceptadas (WS-EDIT-OK); va a RT1-OK.
019300 77  WS-TXN-REJ-CTR             PIC 9(07) COMP VALUE ZERO.
019400*        Total de rechazos, suma de AP+NF+IF; no tiene linea propia
019500*        en el informe, solo se usa como contador de control.
019600 77  WS-TXN-REJ-AP-CTR          PIC 9(07) COMP VALUE ZERO.
019700 77  WS-TXN-REJ-NF-CTR          PIC 9(07) COMP VALUE ZERO.
019800 77  WS-TXN-REJ-IF-CTR          PIC 9(07) COMP VALUE ZERO.
019900*        Importe acumulado de las transacciones aceptadas, para
020000*        el totalizador de TRANRPT; es dinero, se deja en ZONA
020100*        como el resto de importes del lote, no en COMP.
020200 01  WS-TXN-OK-AMOUNT-CTR-GRP.
020300     05  WS-TXN-OK-AMOUNT-CTR   PIC S9(11)V99 VALUE ZERO.
020400     05  WS-TXN-OK-AMT-R REDEFINES WS-TXN-OK-AMOUNT-CTR.
020500*        Vista partida en entero/centimos del importe acumulado,
020600*        igual que TO-AMOUNT-R y AO-BALANCE-R, por si RT3-OK-AMOUNT
020700*        necesitara separar los centimos en el informe algun dia.
020800         10  WS-TXN-OK-AMT-WHOLE    PIC S9(11).
020900         10  WS-TXN-OK-AMT-CENTS    PIC 9(02).
021000
021100 01  WS-SWITCHES.
021200*        Switch de fin de fichero; se declara por costumbre del
021300*        departamento pero 1510 usa AT END directamente.
021400     05  WS-EOF-TRANIN          PIC X(01) VALUE "N".
021500         88  EOF-TRANIN             VALUE "Y".
021600     05  FILLER                 PIC X(03).
021700
021800*----------------------------------------------------------------
021900* AREA DE EDICION DE LA TRANSACCION EN CURSO (U6).
022000*----------------------------------------------------------------
022100 01  WS-EDIT-WORK.
022200*        Resultado de la validacion de la transaccion en curso
022300*        (2000): OK, o el motivo de rechazo AP/NF/IF (U6).
022400     05  WS-EDIT-STATUS         PIC X(02) VALUE SPACES.
022500         88  WS-EDIT-OK             VALUE "OK".
022600         88  WS-EDIT-AMT-BAD        VALUE "AP".
022700         88  WS-EDIT-ACCT-BAD       VALUE "NF".
022800         88  WS-EDIT-FUNDS-BAD      VALUE "IF".
022900     05  FILLER                 PIC X(02).
023000
023100 77  WS-LOOKUP-ACCT             PIC 9(09) VALUE ZERO.
023200*        Cuenta a buscar en la vuelta en curso de 2200; se carga
023300*        una vez con la cuenta origen y otra con la destino.
023400 77  WS-FOUND-IX                PIC 9(05) COMP VALUE ZERO.
023500*        Resultado de 2200: indice encontrado, o cero si la cuenta
023600*        no existe en el maestro.
023700
023800*----------------------------------------------------------------
023900* TABLA DE LINEAS DE RECHAZO PENDIENTES DE VOLCAR A TRANRPT
024000* (TRANRPT se abre al final del lote, detras de todo TRANIN).
024100*----------------------------------------------------------------
024200 77  WT-REJECT-COUNT            PIC 9(05) COMP VALUE ZERO.
024300 01  WT-REJECT-TABLE.
024400*        Hasta 10000 lineas de rechazo ya formateadas, a la espera
024500*        de que 9600 las vuelque a TRANRPT.
024600     05  WT-REJ-LINE OCCURS 10000 TIMES PIC X(132).
024700
024800*----------------------------------------------------------------
024900* LINEAS DE INFORME TRANRPT.
025000*----------------------------------------------------------------
025100 01  WS-RPT-HEAD-1.
025200*        Primera linea de cabecera de TRANRPT, con salto de pagina.
025300     05  FILLER                 PIC X(36) VALUE
025400         "UNIZARBANK TESORERIA - CSHPOST".
025500     05  FILLER                 PIC X(96) VALUE SPACES.
025600 01  WS-RPT-HEAD-2.
025700     05  FILLER                 PIC X(30) VALUE
025800         "DETALLE DE TRANSACCIONES RECHAZADAS".
025900     05  FILLER                 PIC X(102) VALUE SPACES.
026000 01  WS-RPT-REJECT-LINE.
026100*        Una linea de detalle de rechazo: identificador, cuentas,
026200*        importe, codigo de motivo y texto del motivo (CSH0015).
026300     05  RR-TX-ID               PIC 9(09).
026400     05  FILLER                 PIC X(01) VALUE SPACE.
026500     05  RR-FROM                PIC 9(09).
026600     05  FILLER                 PIC X(01) VALUE SPACE.
026700     05  RR-TO                  PIC 9(09).
026800     05  FILLER                 PIC X(01) VALUE SPACE.
026900     05  RR-AMOUNT              PIC Z(10)9.99-.
027000     05  FILLER                 PIC X(01) VALUE SPACE.
027100     05  RR-STATUS              PIC X(02).
027200     05  FILLER                 PIC X(01) VALUE SPACE.
027300     05  RR-REASON              PIC X(30).
027400     05  FILLER                 PIC X(65) VALUE SPACES.
027500 01  WS-RPT-TOTALS-1.
027600*        Primera linea de totales: transacciones leidas y aceptadas.
027700     05  FILLER                 PIC X(27) VALUE
027800         "TRANSACCIONES LEIDAS:    ".
027900     05  RT1-READ               PIC ZZZ,ZZZ,ZZ9.
028000     05  FILLER                 PIC X(05) VALUE SPACES.
028100     05  FILLER                 PIC X(27) VALUE
028200         "TRANSACCIONES ACEPTADAS: ".
028300     05  RT1-OK                 PIC ZZZ,ZZZ,ZZ9.
028400     05  FILLER                 PIC X(56) VALUE SPACES.
028500 01  WS-RPT-TOTALS-2.
028600*        Segunda linea de totales: rechazos desglosados por motivo
028700*        (AP/NF/IF), cada uno con su propio contador.
028800     05  FILLER                 PIC X(27) VALUE
028900         "RECHAZOS IMPORTE (AP):   ".
029000     05  RT2-AP                 PIC ZZZ,ZZZ,ZZ9.
029100     05  FILLER                 PIC X(05) VALUE SPACES.
029200     05  FILLER                 PIC X(27) VALUE
029300         "RECHAZOS CUENTA (NF):    ".
029400     05  RT2-NF                 PIC ZZZ,ZZZ,ZZ9.
029500     05  FILLER                 PIC X(05) VALUE SPACES.
029600     05  FILLER                 PIC X(22) VALUE
029700         "RECHAZOS SALDO (IF): ".
029800     05  RT2-IF                 PIC ZZZ,ZZZ,ZZ9.
029900     05  FILLER                 PIC X(29) VALUE SPACES.
030000 01  WS-RPT-TOTALS-3.
030100*        Tercera linea de totales: importe acumulado de las
030200*        transacciones aceptadas, que pedia conciliacion (CSH0077).
030300     05  FILLER                 PIC X(27) VALUE
030400         "IMPORTE TOTAL ACEPTADO: ".
030500     05  RT3-OK-AMOUNT          PIC Z(10)9.99-.
030600     05  FILLER                 PIC X(90) VALUE SPACES.
030700
030800*----------------------------------------------------------------
030900* PROCEDURE DIVISION.
031000*----------------------------------------------------------------
031100 PROCEDURE DIVISION.
031200
031300 0000-MAINLINE.
031400     IF UPSI-0
031500         DISPLAY "CSHPOST - TRAZA DE CONTROL ACTIVADA (UPSI-0)".
031600     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
031700*        Carga el maestro de cuentas y abre TRANIN/TRANOUT (1000),
031800*        contabiliza transaccion a transaccion hasta agotar TRANIN
031900*        (1500) y cierra el lote volcando ACCTOUT y TRANRPT (9000).
032000     PERFORM 1500-PROCESS-TRANIN THRU 1500-EXIT.
032100     PERFORM 9000-FINISH THRU 9000-EXIT.
032200     STOP RUN.
032300
032400*----------------------------------------------------------------
032500* 1000 - CARGA DEL MAESTRO DE CUENTAS Y APERTURA DE FICHEROS.
032600*----------------------------------------------------------------
032700 1000-INITIALIZATION.
032800     OPEN INPUT ACCOUNTS-FILE.
032900*        El maestro de cuentas se carga entero en memoria antes de
033000*        leer la primera transaccion; 3000 lo actualiza en memoria
033100*        y 9100 lo vuelca de vuelta a ACCTOUT al final del lote.
033200     IF FS-ACCOUNTS NOT = "00"
033300         MOVE "ABRIR ACCOUNTS" TO CHECKERR
033400         GO TO PSYS-ERR.
033500     MOVE ZERO TO WT-ACCOUNT-COUNT.
033600*        Arranca la tabla de cuentas a cero antes del primer READ.
033700 1010-READ-ACCOUNT.
033800     READ ACCOUNTS-FILE AT END GO TO 1090-DONE.
033900*        Una pasada sola por ACCOUNTS; todo acceso posterior a
034000*        cuentas es contra WT-ACCOUNT-TABLE, no contra el fichero.
034100     ADD 1 TO WT-ACCOUNT-COUNT.
034200     IF WT-ACCOUNT-COUNT > 500
034300*        Limite de la tabla de cuentas en memoria; superarlo
034400*        detiene el lote, no se trunca la carga en silencio.
034500         MOVE "TABLA CUENTAS LLENA" TO CHECKERR
034600         GO TO PSYS-ERR.
034700     MOVE ACCT-ID      TO WT-ACCT-ID (WT-ACCOUNT-COUNT).
034800*        Copia los tres campos de la cuenta tal cual vienen de
034900*        ACCOUNTS; el saldo se actualiza despues en memoria, nunca
035000*        en el fichero de entrada.
035100     MOVE ACCT-NAME    TO WT-ACCT-NAME (WT-ACCOUNT-COUNT).
035200     MOVE ACCT-BALANCE TO WT-ACCT-BALANCE (WT-ACCOUNT-COUNT).
035300     GO TO 1010-READ-ACCOUNT.
035400 1090-DONE.
035500     CLOSE ACCOUNTS-FILE.
035600*        Maestro de cuentas cargado por completo; ACCOUNTS no se
035700*        vuelve a abrir en todo el lote.
035800
035900     OPEN INPUT TRANIN-FILE.
036000*        TRANIN trae las transacciones solicitadas para este lote,
036100*        en el orden en que hay que contabilizarlas (U6).
036200     IF FS-TRANIN NOT = "00"
036300         MOVE "ABRIR TRANIN" TO CHECKERR
036400         GO TO PSYS-ERR.
036500     OPEN OUTPUT TRANOUT-FILE.
036600*        TRANOUT se abre junto con TRANIN porque 3900 escribe una
036700*        fila por cada transaccion leida, aceptada o rechazada.
036800     IF FS-TRANOUT NOT = "00"
036900         MOVE "ABRIR TRANOUT" TO CHECKERR
037000         GO TO PSYS-ERR.
037100     GO TO 1000-EXIT.
037200*        Maestro cargado y los cuatro ficheros de 1500 abiertos.
037300 1000-EXIT.
037400*        Salida de 1000-INITIALIZATION.
037500     EXIT.
037600
037700*----------------------------------------------------------------
037800* 1500 - LECTURA Y CONTABILIZACION DE CADA TRANSACCION (U6).
037900*----------------------------------------------------------------
038000 1500-PROCESS-TRANIN.
038100*        Marcador de seccion; el bucle de lectura vive en 1510.
038200 1510-READ-TRANIN.
038300*        Bucle principal del lote: una vuelta por transaccion,
038400*        hasta agotar TRANIN.
038500     READ TRANIN-FILE AT END GO TO 1500-EXIT.
038600*        Fin de TRANIN: no quedan transacciones que contabilizar.
038700     ADD 1 TO WS-TXN-COUNT-CTR.
038800*        Cuenta toda fila leida, se acepte o se rechace despues.
038900     PERFORM 2000-EDIT-TRANSACTION THRU 2000-EXIT.
039000*        Valida la transaccion en el orden que exige U6: importe,
039100*        existencia de cuentas y saldo suficiente, en ese orden.
039200     IF WS-EDIT-OK
039300*        Aceptada: contabiliza el movimiento en el maestro (3000)
039400*        y cuenta una mas entre las OK; rechazada: solo se cuenta
039500*        por motivo y se anade al detalle de TRANRPT (3500).
039600         PERFORM 3000-POST-TRANSACTION THRU 3000-EXIT
039700         ADD 1 TO WS-TXN-OK-CTR
039800     ELSE
039900         PERFORM 3500-REJECT-TRANSACTION THRU 3500-EXIT.
040000     PERFORM 3900-WRITE-TRANOUT THRU 3900-EXIT.
040100*        TRANOUT recibe una fila por cada transaccion, aceptada o
040200*        rechazada, siempre con el resultado en TO-STATUS.
040300     GO TO 1510-READ-TRANIN.
040400*        Vuelve a por la siguiente transaccion de TRANIN.
040500 1500-EXIT.
040600*        Salida de 1500-PROCESS-TRANIN: TRANIN agotado.
040700     EXIT.
040800
040900*----------------------------------------------------------------
041000* 2000 - VALIDACION DE LA TRANSACCION, EN EL ORDEN QUE MARCA LA
041100*        NORMA DE NEGOCIO U6: IMPORTE, CUENTAS, SALDO.
041200*----------------------------------------------------------------
041300 2000-EDIT-TRANSACTION.
041400     MOVE SPACES TO WS-EDIT-STATUS.
041500*        Limpia el resultado de la vuelta anterior antes de validar
041600*        la transaccion en curso; WS-FROM-IX/WS-TO-IX tambien se
041700*        reinician porque una transaccion sin cuenta en ese lado
041800*        (deposito o retirada externa) no los vuelve a tocar.
041900     MOVE ZERO   TO WS-FROM-IX.
042000     MOVE ZERO   TO WS-TO-IX.
042100
042200     IF TX-AMOUNT NOT > ZERO
042300*        Primer filtro de U6: importe no positivo se rechaza por
042400*        AP antes de mirar ninguna cuenta (CSH0006).
042500         MOVE "AP" TO WS-EDIT-STATUS
042600         GO TO 2000-EXIT.
042700
042800*        TX-FROM-ACCT/TX-TO-ACCT = 0 significan, respectivamente,
042900*        ingreso externo y retirada externa: esa cuenta no se
043000*        busca ni se valida (no hay "cuenta cero" en ACCOUNTS).
043100     PERFORM 2100-LOOKUP-ACCOUNT THRU 2100-EXIT.
043200*        Marcador de seccion sin logica propia; la busqueda real
043300*        de cada cuenta la hace 2200, llamada por separado para el
043400*        lado origen y para el lado destino.
043500     IF TX-FROM-ACCT = ZERO AND TX-TO-ACCT = ZERO
043600*        Una transaccion no puede tener los dos lados a cero: no
043700*        seria ni ingreso ni retirada ni transferencia, se rechaza
043800*        por NF.
043900         MOVE "NF" TO WS-EDIT-STATUS
044000         GO TO 2000-EXIT.
044100
044200     IF TX-FROM-ACCT NOT = ZERO
044300*        Cuenta origen presente: se busca y, si no existe, se
044400*        rechaza por NF; si existe pero no tiene saldo suficiente,
044500*        se rechaza por IF (CSH0027 admite saldo final exactamente
044600*        cero).
044700         MOVE TX-FROM-ACCT TO WS-LOOKUP-ACCT
044800*        Busca la cuenta origen en el maestro; WS-FOUND-IX sale
044900*        cero si no existe.
045000         PERFORM 2200-FIND-ACCOUNT THRU 2200-EXIT
045100         MOVE WS-FOUND-IX TO WS-FROM-IX
045200         IF WS-FROM-IX = ZERO
045300             MOVE "NF" TO WS-EDIT-STATUS
045400             GO TO 2000-EXIT
045500         END-IF
045600         IF WT-ACCT-BALANCE (WS-FROM-IX) < TX-AMOUNT
045700             MOVE "IF" TO WS-EDIT-STATUS
045800             GO TO 2000-EXIT
045900         END-IF
046000     END-IF.
046100
046200     IF TX-TO-ACCT NOT = ZERO
046300*        Cuenta destino presente: se busca y, si no existe, se
046400*        rechaza por NF; a la cuenta destino no se le exige saldo,
046500*        solo existir.
046600         MOVE TX-TO-ACCT TO WS-LOOKUP-ACCT
046700*        Busca la cuenta destino en el maestro; WS-FOUND-IX sale
046800*        cero si no existe.
046900         PERFORM 2200-FIND-ACCOUNT THRU 2200-EXIT
047000         MOVE WS-FOUND-IX TO WS-TO-IX
047100         IF WS-TO-IX = ZERO
047200             MOVE "NF" TO WS-EDIT-STATUS
047300             GO TO 2000-EXIT
047400         END-IF
047500     END-IF.
047600
047700     MOVE "OK" TO WS-EDIT-STATUS.
047800*        Pasadas las tres validaciones: importe positivo, cuentas
047900*        existentes (las que tenga la transaccion) y saldo
048000*        suficiente en la cuenta origen.
048100 2000-EXIT.
048200*        Salida de 2000-EDIT-TRANSACTION con WS-EDIT-STATUS fijado.
048300     EXIT.
048400
048500 2100-LOOKUP-ACCOUNT.
048600*        Marcador de seccion; la busqueda real vive en 2200 y se
048700*        repite para la cuenta origen y la cuenta destino.
048800 2100-EXIT.
048900*        Salida de 2100-LOOKUP-ACCOUNT.
049000     EXIT.
049100
049200 2200-FIND-ACCOUNT.
049300     MOVE ZERO TO WS-FOUND-IX.
049400*        Por defecto no encontrada; solo se pone a un valor
049500*        distinto de cero si el barrido encuentra coincidencia.
049600     MOVE 1 TO WS-IX.
049700*        Recorre el maestro de cuentas en el mismo orden en que
049800*        se cargo de ACCOUNTS.
049900*        Recorre WT-REJECT-TABLE en el mismo orden en que 3500 fue
050000*        anadiendo cada rechazo durante el lote.
050100 2210-SCAN.
050200     IF WS-IX > WT-ACCOUNT-COUNT
050300*        Recorrido completo sin coincidencia: la cuenta no existe
050400*        en el maestro.
050500*        Ultima cuenta del maestro ya volcada.
050600         GO TO 2200-EXIT.
050700     IF WT-ACCT-ID (WS-IX) = WS-LOOKUP-ACCT
050800*        Coincidencia: anota el indice y sale sin seguir mirando
050900*        el resto del maestro.
051000         MOVE WS-IX TO WS-FOUND-IX
051100         GO TO 2200-EXIT.
051200     ADD 1 TO WS-IX.
051300     GO TO 2210-SCAN.
051400 2200-EXIT.
051500*        Salida de 2200-FIND-ACCOUNT con WS-FOUND-IX fijado.
051600     EXIT.
051700
051800*----------------------------------------------------------------
051900* 3000 - CONTABILIZACION: CARGA LA CUENTA ORIGEN Y ABONA LA
052000*        CUENTA DESTINO EN EL MAESTRO DE CUENTAS EN MEMORIA.
052100*----------------------------------------------------------------
052200 3000-POST-TRANSACTION.
052300     IF WS-FROM-IX NOT = ZERO
052400*        Carga la cuenta origen solo si la transaccion tiene una;
052500*        un deposito externo (TX-FROM-ACCT = 0) no toca ningun
052600*        saldo en ese lado.
052700         SUBTRACT TX-AMOUNT FROM WT-ACCT-BALANCE (WS-FROM-IX).
052800     IF WS-TO-IX NOT = ZERO
052900*        Abona la cuenta destino solo si la transaccion tiene una;
053000*        una retirada externa (TX-TO-ACCT = 0) no toca ningun
053100*        saldo en ese lado.
053200         ADD      TX-AMOUNT TO   WT-ACCT-BALANCE (WS-TO-IX).
053300     ADD TX-AMOUNT TO WS-TXN-OK-AMOUNT-CTR.
053400*        Acumula el importe de toda transaccion aceptada, para el
053500*        totalizador "IMPORTE TOTAL ACEPTADO" de TRANRPT (CSH0077).
053600     GO TO 3000-EXIT.
053700*        Movimiento contabilizado en el maestro de cuentas en
053800*        memoria; ACCTOUT no se escribe hasta 9100, al final del
053900*        lote.
054000 3000-EXIT.
054100*        Salida de 3000-POST-TRANSACTION.
054200     EXIT.
054300
054400*----------------------------------------------------------------
054500* 3500 - TRANSACCION RECHAZADA: SE CUENTA POR MOTIVO Y SE ANADE
054600*        AL DETALLE DE TRANRPT.
054700*----------------------------------------------------------------
054800 3500-REJECT-TRANSACTION.
054900     ADD 1 TO WS-TXN-REJ-CTR.
055000*        Contador general de rechazos, al margen del desglose por
055100*        motivo que sigue.
055200     IF WS-EDIT-AMT-BAD
055300*        Desglosa el rechazo por motivo (AP/NF/IF), para las
055400*        columnas RT2-AP/RT2-NF/RT2-IF de la linea de totales.
055500         ADD 1 TO WS-TXN-REJ-AP-CTR.
055600     IF WS-EDIT-ACCT-BAD
055700         ADD 1 TO WS-TXN-REJ-NF-CTR.
055800     IF WS-EDIT-FUNDS-BAD
055900         ADD 1 TO WS-TXN-REJ-IF-CTR.
056000     PERFORM 8510-RPT-REJECT-LINE THRU 8510-EXIT.
056100*        Formatea la linea de detalle de este rechazo y la anade a
056200*        WT-REJECT-TABLE; TRANRPT aun no esta abierto en este punto.
056300 3500-EXIT.
056400*        Salida de 3500-REJECT-TRANSACTION.
056500     EXIT.
056600
056700*----------------------------------------------------------------
056800* 3900 - ESCRIBE TRANOUT CON EL REGISTRO DE ENTRADA TIMBRADO.
056900*----------------------------------------------------------------
057000 3900-WRITE-TRANOUT.
057100     MOVE TX-ID          TO TO-ID.
057200*        TRANOUT lleva los mismos datos de TRANIN, mas el
057300*        resultado de la validacion en TO-STATUS.
057400     MOVE TX-FROM-ACCT   TO TO-FROM-ACCT.
057500     MOVE TX-TO-ACCT     TO TO-TO-ACCT.
057600     MOVE TX-AMOUNT      TO TO-AMOUNT.
057700     MOVE TX-DESCRIPTION TO TO-DESCRIPTION.
057800     MOVE WS-EDIT-STATUS TO TO-STATUS.
057900     WRITE TRANOUT-REC.
058000*        Una fila de TRANOUT por cada transaccion leida, aceptada
058100*        o rechazada; no se omite ninguna.
058200     IF FS-TRANOUT NOT = "00"
058300         MOVE "ESCRIBIR TRANOUT" TO CHECKERR
058400         GO TO PSYS-ERR.
058500 3900-EXIT.
058600*        Salida de 3900-WRITE-TRANOUT.
058700     EXIT.
058800
058900*----------------------------------------------------------------
059000* 9000 - CIERRE DEL LOTE: ACCTOUT Y TRANRPT.
059100*----------------------------------------------------------------
059200 9000-FINISH.
059300     CLOSE TRANIN-FILE TRANOUT-FILE.
059400*        TRANIN agotado y TRANOUT completo; falta volcar el
059500*        maestro actualizado (9100) y el informe (9500).
059600     PERFORM 9100-WRITE-ACCTOUT THRU 9100-EXIT.
059700     PERFORM 9500-WRITE-TRANRPT THRU 9500-EXIT.
059800     GO TO 9000-EXIT.
059900*        Lote cerrado: ACCTOUT y TRANRPT escritos.
060000 9000-EXIT.
060100*        Salida de 9000-FINISH.
060200     EXIT.
060300
060400 9100-WRITE-ACCTOUT.
060500     OPEN OUTPUT ACCTOUT-FILE.
060600*        ACCTOUT se abre al cerrar el lote, con el maestro ya
060700*        actualizado por las transacciones aceptadas.
060800*        ACCTOUT es un fichero nuevo por lote; no se acumula de
060900*        una corrida a la siguiente.
061000     IF FS-ACCTOUT NOT = "00"
061100         MOVE "ABRIR ACCTOUT" TO CHECKERR
061200         GO TO PSYS-ERR.
061300     MOVE 1 TO WS-IX.
061400 9110-WRITE-LOOP.
061500     IF WS-IX > WT-ACCOUNT-COUNT
061600         GO TO 9190-DONE.
061700     MOVE WT-ACCT-ID (WS-IX)      TO AO-ID.
061800*        Copia los tres campos del maestro, con el saldo ya
061900*        actualizado por cada transaccion aceptada del lote.
062000     MOVE WT-ACCT-NAME (WS-IX)    TO AO-NAME.
062100*        El nombre de la cuenta no cambia durante el lote; solo el
062200*        saldo puede haberse movido.
062300     MOVE WT-ACCT-BALANCE (WS-IX) TO AO-BALANCE.
062400     WRITE ACCTOUT-REC.
062500*        Una fila de ACCTOUT por cada cuenta del maestro, saldo
062600*        modificado o no.
062700     IF FS-ACCTOUT NOT = "00"
062800         MOVE "ESCRIBIR ACCTOUT" TO CHECKERR
062900         GO TO PSYS-ERR.
063000     ADD 1 TO WS-IX.
063100     GO TO 9110-WRITE-LOOP.
063200 9190-DONE.
063300*        Maestro completo volcado a ACCTOUT.
063400     CLOSE ACCTOUT-FILE.
063500*        ACCTOUT cerrado; falta solo el informe TRANRPT.
063600     GO TO 9100-EXIT.
063700 9100-EXIT.
063800*        Salida de 9100-WRITE-ACCTOUT.
063900     EXIT.
064000
064100 9500-WRITE-TRANRPT.
064200     OPEN OUTPUT TRANRPT-FILE.
064300*        TRANRPT se abre al final del lote, despues de TRANIN
064400*        entero, porque las lineas de rechazo se acumulan en tabla
064500*        durante 3500 y se vuelcan todas juntas aqui.
064600     IF FS-TRANRPT NOT = "00"
064700         MOVE "ABRIR TRANRPT" TO CHECKERR
064800         GO TO PSYS-ERR.
064900     WRITE TRANRPT-LINE FROM WS-RPT-HEAD-1
065000*        Cabecera con salto de pagina, seguida del rotulo del
065100*        detalle de rechazos.
065200         AFTER ADVANCING C01.
065300     WRITE TRANRPT-LINE FROM WS-RPT-HEAD-2
065400         AFTER ADVANCING 2 LINES.
065500     PERFORM 9600-FLUSH-REJECT-LINES THRU 9600-EXIT.
065600*        Vuelca todas las lineas de rechazo acumuladas durante el
065700*        lote, en el orden en que se fueron generando.
065800     MOVE WS-TXN-COUNT-CTR TO RT1-READ.
065900*        Primera linea de totales: leidas y aceptadas.
066000     MOVE WS-TXN-OK-CTR    TO RT1-OK.
066100     WRITE TRANRPT-LINE FROM WS-RPT-TOTALS-1
066200         AFTER ADVANCING 2 LINES.
066300     MOVE WS-TXN-REJ-AP-CTR TO RT2-AP.
066400*        Segunda linea de totales: rechazos desglosados por motivo.
066500     MOVE WS-TXN-REJ-NF-CTR TO RT2-NF.
066600*        NF: cuenta origen o destino inexistente en el maestro.
066700     MOVE WS-TXN-REJ-IF-CTR TO RT2-IF.
066800*        IF: saldo insuficiente en la cuenta origen.
066900     WRITE TRANRPT-LINE FROM WS-RPT-TOTALS-2.
067000     MOVE WS-TXN-OK-AMOUNT-CTR TO RT3-OK-AMOUNT.
067100*        Tercera linea de totales: importe acumulado de lo
067200*        aceptado (CSH0077).
067300     WRITE TRANRPT-LINE FROM WS-RPT-TOTALS-3
067400         AFTER ADVANCING 2 LINES.
067500     CLOSE TRANRPT-FILE.
067600*        Informe completo: cabecera, detalle de rechazos y las
067700*        tres lineas de totales.
067800     GO TO 9500-EXIT.
067900*        TRANRPT escrito y cerrado.
068000 9500-EXIT.
068100*        Salida de 9500-WRITE-TRANRPT.
068200     EXIT.
068300
068400*        Las lineas de rechazo se acumulan en la tabla
068500*        WT-REJECT-TABLE durante 8510-RPT-REJECT-LINE (a esas
068600*        alturas TRANRPT aun no esta abierto) y se escriben
068700*        todas juntas aqui, detras de la cabecera.
068800 9600-FLUSH-REJECT-LINES.
068900*        Vuelca a TRANRPT, en orden, todas las lineas de rechazo
069000*        acumuladas durante el lote en WT-REJECT-TABLE.
069100     MOVE 1 TO WS-IX.
069200 9610-FLUSH-LOOP.
069300     IF WS-IX > WT-REJECT-COUNT
069400*        Tabla de rechazos agotada: TRANRPT ya tiene todas las
069500*        lineas de detalle.
069600*        Todas las lineas de rechazo ya volcadas a TRANRPT.
069700         GO TO 9600-EXIT.
069800     MOVE WT-REJ-LINE (WS-IX) TO TRANRPT-LINE.
069900*        Cada linea ya viene formateada por 8510; aqui solo se
070000*        copia y se escribe, sin tocar su contenido.
070100     WRITE TRANRPT-LINE.
070200     ADD 1 TO WS-IX.
070300     GO TO 9610-FLUSH-LOOP.
070400 9600-EXIT.
070500*        Salida de 9600-FLUSH-REJECT-LINES.
070600     EXIT.
070700
070800*----------------------------------------------------------------
070900* 8510 - FORMATEA LA LINEA DE RECHAZO DE LA TRANSACCION EN
071000*        CURSO Y LA GUARDA EN LA TABLA DE RECHAZOS.
071100*----------------------------------------------------------------
071200 8510-RPT-REJECT-LINE.
071300     MOVE TX-ID        TO RR-TX-ID.
071400*        Copia los datos de la transaccion rechazada tal cual
071500*        venian en TRANIN, mas el codigo de motivo (RR-STATUS) y
071600*        el texto del motivo que sigue.
071700     MOVE TX-FROM-ACCT TO RR-FROM.
071800*        Copia cuenta origen/destino/importe tal cual venian en
071900*        TRANIN, aunque la transaccion se haya rechazado.
072000     MOVE TX-TO-ACCT   TO RR-TO.
072100     MOVE TX-AMOUNT    TO RR-AMOUNT.
072200     MOVE WS-EDIT-STATUS TO RR-STATUS.
072300*        Traduce el codigo de dos letras (AP/NF/IF) al texto
072400*        legible que pide el informe (CSH0015).
072500     IF WS-EDIT-AMT-BAD
072600*        El texto del motivo sigue la misma jerarquia AP/NF/IF
072700*        que usa 3500 para contar los rechazos.
072800         MOVE "IMPORTE NO POSITIVO" TO RR-REASON
072900     ELSE
073000         IF WS-EDIT-ACCT-BAD
073100*        Jerarquia de motivos: si no es AP, se mira NF; si
073200*        tampoco, se mira IF; si ninguno, no hay motivo porque
073300*        la transaccion fue aceptada.
073400             MOVE "CUENTA ORIGEN O DESTINO INEXISTENTE"
073500                 TO RR-REASON
073600         ELSE
073700             IF WS-EDIT-FUNDS-BAD
073800                 MOVE "SALDO INSUFICIENTE EN CUENTA ORIGEN"
073900                     TO RR-REASON
074000             ELSE
074100                 MOVE SPACES TO RR-REASON.
074200     ADD 1 TO WT-REJECT-COUNT.
074300*        La linea formateada entra en WT-REJECT-TABLE; 9600 la
074400*        vuelca a TRANRPT al cerrar el lote.
074500     IF WT-REJECT-COUNT > 10000
074600*        Limite de la tabla de rechazos en memoria; superarlo
074700*        detiene el lote, no se trunca el informe en silencio.
074800         MOVE "TABLA RECHAZOS LLENA" TO CHECKERR
074900         GO TO PSYS-ERR.
075000     MOVE WS-RPT-REJECT-LINE TO WT-REJ-LINE (WT-REJECT-COUNT).
075100 8510-EXIT.
075200*        Salida de 8510-RPT-REJECT-LINE con la linea en tabla.
075300     EXIT.
075400
075500*----------------------------------------------------------------
075600* PSYS-ERR - ABORTO DE EJECUCION.
075700*----------------------------------------------------------------
075800 PSYS-ERR.
075900     DISPLAY "CSHPOST - ERROR INTERNO DE PROCESO".
076000     DISPLAY "CAUSA: " CHECKERR.
076100     DISPLAY "FS-ACCOUNTS " FS-ACCOUNTS " FS-TRANIN  " FS-TRANIN.
076200     DISPLAY "FS-TRANOUT  " FS-TRANOUT  " FS-ACCTOUT " FS-ACCTOUT.
076300     DISPLAY "FS-TRANRPT  " FS-TRANRPT.
076400     STOP RUN.
