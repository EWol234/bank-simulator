000100*----------------------------------------------------------------
000200* SIMCTL.CPY
000300* Registro unico de control de la simulacion (fichero SIMCTL):
000400* marca de inicio y de fin del rango de fechas a simular.
000500*----------------------------------------------------------------
000600* 1995-02-11 JLG  CSH0001 Alta inicial.                           CSH0001 
000700* 2000-05-03 MRS  CSH0051 FILLER de cierre de registro.           CSH0051 
000800*----------------------------------------------------------------
000900 01  CSH-SIMULATION-CONTROL.
001000     05  SIM-START                  PIC 9(14).
001100     05  SIM-START-R REDEFINES SIM-START.
001200         10  SIM-START-DATE         PIC 9(08).
001300         10  SIM-START-TIME         PIC 9(06).
001400     05  SIM-END                    PIC 9(14).
001500     05  SIM-END-R REDEFINES SIM-END.
001600         10  SIM-END-DATE           PIC 9(08).
001700         10  SIM-END-TIME           PIC 9(06).
001800     05  FILLER                     PIC X(02).
