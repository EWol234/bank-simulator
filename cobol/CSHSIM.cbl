000100*----------------------------------------------------------------
000200* IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CSHSIM.
000600 AUTHOR.        J L GRACIA.
000700 INSTALLATION.  UNIZARBANK TESORERIA.
000800 DATE-WRITTEN.  02-11-1995.
000900 DATE-COMPILED.
001000 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
001100*----------------------------------------------------------------
001200* CSHSIM  -  SIMULADOR DE GESTION DE TESORERIA (CASH MANAGEMENT)
001300*
001400* Carga cuentas, reglas de financiacion/barrido permanente y el
001500* libro mayor inicial (apuntes manuales) en tablas de memoria,
001600* expande las reglas sobre el rango de fechas de SIMCTL en una
001700* cola de instancias a evaluar, drena la cola evaluando cada
001800* instancia (financiacion TOPUP/BACKUP_FUNDING o barrido
001900* SWEEP_OUT contra el saldo de la cuenta vigilada) y reencola
002000* toda instancia cuya cuenta vigilada reciba un apunte con fecha
002100* de efectividad anterior o igual a su hora de disparo. Al
002200* vaciarse la cola escribe el libro mayor completo (BALOUT) y el
002300* informe de saldos finales (SIMRPT).
002400*----------------------------------------------------------------
002500* HISTORIAL DE CAMBIOS
002600*----------------------------------------------------------------
002700* 1995-02-11 JLG  CSH0001 Version inicial: carga de tablas,       CSH0001 
002800*                 cola de reglas, motor TOPUP/SWEEP_OUT.
002900* 1995-04-02 JLG  CSH0004 Anadido BACKUP_FUNDING como alias de    CSH0004 
003000*                 TOPUP (misma formula de diferencia).
003100* 1996-01-17 PAG  CSH0009 Corregido el reencolado: se comparaba   CSH0009 
003200*                 la hora de disparo contra la hora de creacion
003300*                 de la instancia en vez de contra la hora de
003400*                 efectividad del apunte nuevo.
003500* 1997-11-06 PAG  CSH0019 Desglose AAAAMMDD/HHMMSS de las marcas  CSH0019 
003600*                 de tiempo vigiladas (tabla de instancias).
003700* 1998-03-19 PAG  CSH0027 Revision Y2K de la aritmetica de        CSH0027 
003800*                 calendario: anio bisiesto por regla 4/100/400
003900*                 en vez de solo "multiplo de 4".
004000* 1999-07-30 MRS  CSH0044 Informe SIMRPT: cabecera con rango de   CSH0044 
004100*                 fechas y totales de apuntes/evaluaciones.
004200* 2000-05-03 MRS  CSH0051 FILLER de cierre en todos los layouts   CSH0051 
004300*                 de registro; paso de copybooks.
004400* 2002-09-12 EGR  CSH0063 Tope de tabla de cola ampliado de       CSH0063
004500*                 20000 a 40000 tras desbordar en la simulacion
004600*                 de fin de trimestre con barridos encadenados.
004700* 2004-02-14 EGR  CSH0071 Sustituido el resto de division por      CSH0071
004800*                 DIVIDE...RESTO en la prueba de bisiesto; el
004900*                 compilador del CPD no trae la libreria de
005000*                 funciones intrinsecas.
005100* 2004-06-03 EGR  CSH0072 Descripcion del apunte unificada a         CSH0072
005200*                 origen -> destino Topup/Sweep Out, para que
005300*                 cuadre con lo que pide conciliacion; antes se
005400*                 rotulaban por separado el cargo y el abono.
005500* 2005-11-17 EGR  CSH0075 BALOUT se escribia con WRITE...INVALID   CSH0075
005600*                 KEY, clausula de fichero indexado; BALOUT es
005700*                 secuencial, se comprueba FS-BALOUT tras el
005800*                 WRITE igual que en el resto del programa.
005900* 2011-03-22 EGR  CSH0079 6000-POST-RULE-PAIR invertia siempre el  CSH0079
006000*                 signo del lado origen; en SWEEP_OUT el DIF ya
006100*                 viene firmado para el origen (no hay que volver
006200*                 a invertirlo) y es el destino el que lleva el
006300*                 signo contrario. Detectado al cuadrar barridos
006400*                 de fin de mes contra el mayor de tesoreria.
006500* 2011-09-14 EGR  CSH0080 Subindices, contadores y conmutadores   CSH0080
006600*                de WORKING-STORAGE pasados a nivel 77, como es
006700*                costumbre del departamento para los escalares
006800*                que no forman parte de un registro.
006900*----------------------------------------------------------------
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     UPSI-0.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT ACCOUNTS-FILE  ASSIGN TO ACCOUNTS
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS FS-ACCOUNTS.
008200
008300     SELECT FUNDRULE-FILE  ASSIGN TO FUNDRULE
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS FS-FUNDRULE.
008600
008700     SELECT BALINIT-FILE   ASSIGN TO BALINIT
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS FS-BALINIT.
009000
009100     SELECT SIMCTL-FILE    ASSIGN TO SIMCTL
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS FS-SIMCTL.
009400
009500     SELECT BALOUT-FILE    ASSIGN TO BALOUT
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS FS-BALOUT.
009800
009900     SELECT SIMRPT-FILE    ASSIGN TO SIMRPT
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS FS-SIMRPT.
010200
010300*----------------------------------------------------------------
010400* DATA DIVISION.
010500*----------------------------------------------------------------
010600 DATA DIVISION.
010700 FILE SECTION.
010800
010900 FD  ACCOUNTS-FILE
011000     LABEL RECORD STANDARD.
011100     COPY ACCTREC.
011200
011300 FD  FUNDRULE-FILE
011400     LABEL RECORD STANDARD.
011500     COPY FUNDRUL.
011600
011700 FD  BALINIT-FILE
011800     LABEL RECORD STANDARD.
011900     COPY BALNREC.
012000
012100 FD  SIMCTL-FILE
012200     LABEL RECORD STANDARD.
012300     COPY SIMCTL.
012400
012500 FD  BALOUT-FILE
012600*        BALOUT es el volcado integro del libro mayor en memoria,
012700*        en el mismo orden en que se fue generando; un registro por
012800*        apunte, la misma semilla de BALINIT inclusive (U1).
012900     LABEL RECORD STANDARD.
013000 01  BALOUT-REC.
013100*        Siete campos de negocio mas un FILLER de cierre; misma
013200*        composicion que un apunte de WT-LEDGER-TABLE.
013300     05  BO-ID                  PIC 9(09).
013400     05  BO-ACCOUNT-ID          PIC 9(09).
013500     05  BO-AMOUNT              PIC S9(11)V99.
013600     05  BO-CURRENCY            PIC X(03).
013700     05  BO-DESCRIPTION         PIC X(40).
013800     05  BO-EFFECTIVE-TS        PIC 9(14).
013900     05  BO-RULE-ID             PIC 9(09).
014000*        Regla que origino el apunte; en la semilla de BALINIT
014100*        viene tal cual traia el registro (puede ser cero).
014200     05  FILLER                 PIC X(02).
014300
014400 FD  SIMRPT-FILE
014500*        SIMRPT es un informe de ancho fijo (132 columnas), una
014600*        linea por WRITE; cada rutina de la familia 85xx monta su
014700*        propia area de salida antes de escribir.
014800     LABEL RECORD STANDARD.
014900 01  SIMRPT-LINE                PIC X(132).
015000*        Linea generica de 132 columnas; cada rutina 85xx hace
015100*        WRITE ... FROM su propio grupo de trabajo sobre esta
015200*        misma linea.
015300
015400 WORKING-STORAGE SECTION.
015500*----------------------------------------------------------------
015600* ESTADOS DE FICHERO (dos bytes por fichero, comprobados tras
015700* cada OPEN y cada WRITE de los ficheros secuenciales).
015800*----------------------------------------------------------------
015900 01  WS-FILE-STATUSES.
016000*        Un codigo por fichero; "00" es normal, cualquier otro valor
016100*        corta el proceso por PSYS-ERR con el nombre del fichero en
016200*        CHECKERR. No se reintenta ninguna apertura ni lectura.
016300     05  FS-ACCOUNTS            PIC X(02) VALUE SPACES.
016400     05  FS-FUNDRULE            PIC X(02) VALUE SPACES.
016500     05  FS-BALINIT             PIC X(02) VALUE SPACES.
016600     05  FS-SIMCTL              PIC X(02) VALUE SPACES.
016700     05  FS-BALOUT              PIC X(02) VALUE SPACES.
016800     05  FS-SIMRPT              PIC X(02) VALUE SPACES.
016900     05  FILLER                 PIC X(02).
017000
017100 77  CHECKERR                   PIC X(24) VALUE SPACES.
017200*        Texto libre que describe la causa del corte; lo vuelca
017300*        PSYS-ERR junto con los seis FS-xxxxx, para que el turno de
017400*        explotacion no tenga que abrir el programa para saber
017500*        donde se ha parado el lote.
017600
017700 01  WS-SWITCHES.
017800*        Switches de fin de fichero; se declaran por costumbre del
017900*        departamento pero el programa usa AT END directamente en
018000*        cada READ, no llega a consultarlos.
018100     05  WS-EOF-ACCOUNTS        PIC X(01) VALUE "N".
018200         88  EOF-ACCOUNTS           VALUE "Y".
018300     05  WS-EOF-FUNDRULE        PIC X(01) VALUE "N".
018400         88  EOF-FUNDRULE           VALUE "Y".
018500     05  WS-EOF-BALINIT         PIC X(01) VALUE "N".
018600         88  EOF-BALINIT            VALUE "Y".
018700     05  FILLER                 PIC X(02).
018800
018900*----------------------------------------------------------------
019000* TABLA DE CUENTAS (cargada desde ACCOUNTS).
019100*----------------------------------------------------------------
019200 77  WT-ACCOUNT-COUNT           PIC 9(05) COMP VALUE ZERO.
019300*        Cuenta de filas cargadas en WT-ACCOUNT-TABLE; tambien hace
019400*        de subindice de alta mientras se lee ACCOUNTS.
019500 01  WT-ACCOUNT-TABLE.
019600*        Tabla en memoria de todas las cuentas de ACCOUNTS; 8540
019700*        la recorre para resolver el nombre de cuenta en SIMRPT.
019800     05  WT-ACCOUNT-ENTRY OCCURS 500 TIMES.
019900         10  WT-ACCT-ID         PIC 9(09).
020000         10  WT-ACCT-NAME       PIC X(30).
020100         10  WT-ACCT-BALANCE    PIC S9(11)V99.
020200
020300*----------------------------------------------------------------
020400* TABLA DE REGLAS DE FINANCIACION/BARRIDO (cargada desde
020500* FUNDRULE, en orden de fichero, ascendente por FR-ID).
020600*----------------------------------------------------------------
020700 77  WT-RULE-COUNT              PIC 9(05) COMP VALUE ZERO.
020800 01  WT-RULE-TABLE.
020900*        Tabla en memoria de las reglas admitidas de FUNDRULE, en
021000*        el mismo orden en que se cargaron; ese orden es el que
021100*        fija la secuencia de expansion dentro de un mismo dia (3200).
021200     05  WT-RULE-ENTRY OCCURS 200 TIMES.
021300         10  WT-FR-ID           PIC 9(09).
021400         10  WT-FR-TYPE         PIC X(14).
021500         10  WT-FR-TARGET       PIC 9(09).
021600         10  WT-FR-SOURCE       PIC 9(09).
021700         10  WT-FR-TOD          PIC 9(06).
021800         10  WT-FR-CURRENCY     PIC X(03).
021900         10  WT-FR-THRESHOLD    PIC S9(11)V99.
022000         10  WT-FR-TARGET-AMT   PIC S9(11)V99.
022100*        Importe objetivo de la regla: saldo que TOPUP/BACKUP_FUNDING
022200*        intenta alcanzar por arriba, o nivel que SWEEP_OUT intenta
022300*        dejar en la cuenta origen tras barrer el exceso (U2/U3).
022400
022500*----------------------------------------------------------------
022600* LIBRO MAYOR EN MEMORIA (semilla de BALINIT + todo lo que se
022700* vaya contabilizando durante la simulacion, en orden de alta).
022800*----------------------------------------------------------------
022900 77  WT-LEDGER-COUNT            PIC 9(07) COMP VALUE ZERO.
023000*        Crece con cada apunte, tanto los de BALINIT como los que
023100*        genera el motor de reglas; nunca decrece ni se compacta,
023200*        por eso 7000/7500 tienen que recorrerla entera en cada
023300*        consulta de saldo.
023400 01  WT-LEDGER-TABLE.
023500     05  WT-LEDGER-ENTRY OCCURS 20000 TIMES.
023600         10  WT-BE-ID           PIC 9(09).
023700         10  WT-BE-ACCOUNT-ID   PIC 9(09).
023800         10  WT-BE-AMOUNT       PIC S9(11)V99.
023900         10  WT-BE-CURRENCY     PIC X(03).
024000         10  WT-BE-DESCRIPTION  PIC X(40).
024100         10  WT-BE-EFFECT-TS    PIC 9(14).
024200         10  WT-BE-RULE-ID      PIC 9(09).
024300
024400*----------------------------------------------------------------
024500* TABLA DE INSTANCIAS DE REGLA (expansion de FUNDRULE sobre el
024600* rango de fechas; no se borra nunca, sirve de registro de
024700* puntos de escucha para el reencolado).
024800*----------------------------------------------------------------
024900 77  WT-INSTANCE-COUNT          PIC 9(07) COMP VALUE ZERO.
025000*        Una instancia por cada dia del rango simulado en que una
025100*        regla puede disparar; 3200-EXPAND-DAY la rellena una sola
025200*        vez y 4300-RETRIGGER-LISTENERS solo la consulta, nunca la
025300*        amplia.
025400 01  WT-INSTANCE-TABLE.
025500     05  WT-INSTANCE-ENTRY OCCURS 10000 TIMES.
025600         10  WT-INS-RULE-IX     PIC 9(05) COMP.
025700         10  WT-INS-FIRE-TS     PIC 9(14).
025800         10  WT-INS-LISTEN-ACCT PIC 9(09).
025900         10  WT-INS-LISTEN-CCY  PIC X(03).
026000
026100*----------------------------------------------------------------
026200* COLA DE TRABAJO (FIFO) - cada ranura apunta a una instancia;
026300* una misma instancia puede aparecer muchas veces en la cola.
026400*----------------------------------------------------------------
026500 77  WT-QUEUE-HEAD              PIC 9(07) COMP VALUE ZERO.
026600*        Cabeza y cola de una cola FIFO sobre WT-QUEUE-TABLE; la
026700*        misma instancia puede volver a entrar por la cola tantas
026800*        veces como reencolados reciba, asi que la cola puede crecer
026900*        mucho mas alla del numero de instancias registradas.
027000 77  WT-QUEUE-TAIL              PIC 9(07) COMP VALUE ZERO.
027100 01  WT-QUEUE-TABLE.
027200     05  WT-QUEUE-SLOT OCCURS 40000 TIMES PIC 9(05) COMP.
027300
027400*----------------------------------------------------------------
027500* TABLA DE PARES CUENTA/MONEDA VISTOS (para el informe SIMRPT).
027600*----------------------------------------------------------------
027700 77  WT-ACCTCCY-COUNT           PIC 9(05) COMP VALUE ZERO.
027800*        Un par cuenta/moneda por cada combinacion distinta vista en
027900*        el libro mayor; sirve solo para poder recorrer SIMRPT por
028000*        cuenta sin tener que barrer el maestro de cuentas entero.
028100 01  WT-ACCTCCY-TABLE.
028200     05  WT-ACCTCCY-ENTRY OCCURS 500 TIMES.
028300         10  WT-AC-ACCOUNT      PIC 9(09).
028400         10  WT-AC-CURRENCY     PIC X(03).
028500
028600*----------------------------------------------------------------
028700* SUBINDICES DE TABLA Y CONTADORES DE CONTROL (todos COMP).
028800*----------------------------------------------------------------
028900 77  WS-IX                      PIC 9(07) COMP VALUE ZERO.
029000 77  WS-IX2                     PIC 9(07) COMP VALUE ZERO.
029100 77  WS-RULE-IX                 PIC 9(05) COMP VALUE ZERO.
029200 77  WS-INSTANCE-IX             PIC 9(07) COMP VALUE ZERO.
029300 77  WS-ACCT-IX                 PIC 9(05) COMP VALUE ZERO.
029400 77  WS-NEXT-BE-ID              PIC 9(09) COMP VALUE ZERO.
029500 77  WS-ENTRIES-POSTED-CTR      PIC 9(08) COMP VALUE ZERO.
029600 77  WS-RULE-EVALS-CTR          PIC 9(08) COMP VALUE ZERO.
029700*        WS-ENTRIES-POSTED-CTR cuenta apuntes (cada evaluacion que
029800*        no da diferencia cero contabiliza dos); WS-RULE-EVALS-CTR
029900*        cuenta instancias drenadas de la cola, de las que solo una
030000*        parte llega a contabilizar. Los dos van al pie de SIMRPT.
030100
030200*----------------------------------------------------------------
030300* CALENDARIO - tabla de dias por mes y aritmetica de fecha.
030400*----------------------------------------------------------------
030500 01  WT-DAYS-IN-MONTH.
030600*        Tabla fija de dias por mes (enero a diciembre); febrero se
030700*        corrige a 29 en 3100-NEXT-CALENDAR-DAY cuando el anio en
030800*        curso es bisiesto.
030900     05  FILLER                 PIC 9(02) VALUE 31.
031000     05  FILLER                 PIC 9(02) VALUE 28.
031100     05  FILLER                 PIC 9(02) VALUE 31.
031200     05  FILLER                 PIC 9(02) VALUE 30.
031300     05  FILLER                 PIC 9(02) VALUE 31.
031400     05  FILLER                 PIC 9(02) VALUE 30.
031500     05  FILLER                 PIC 9(02) VALUE 31.
031600     05  FILLER                 PIC 9(02) VALUE 31.
031700     05  FILLER                 PIC 9(02) VALUE 30.
031800     05  FILLER                 PIC 9(02) VALUE 31.
031900     05  FILLER                 PIC 9(02) VALUE 30.
032000     05  FILLER                 PIC 9(02) VALUE 31.
032100 01  WT-DAYS-IN-MONTH-R REDEFINES WT-DAYS-IN-MONTH.
032200     05  WT-DIM OCCURS 12 TIMES PIC 9(02).
032300
032400 01  WS-CURRENT-DATE            PIC 9(08) VALUE ZERO.
032500*        Fecha de calendario que 3000-BUILD-QUEUE va avanzando dia a
032600*        dia entre SIM-START-DATE y SIM-END-DATE; no es la fecha de
032700*        ningun apunte, es solo el cursor del bucle de expansion.
032800 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
032900     05  WS-CD-YEAR             PIC 9(04).
033000     05  WS-CD-MONTH            PIC 9(02).
033100     05  WS-CD-DAY              PIC 9(02).
033200 77  WS-LEAP-FLAG               PIC X(01) VALUE "N".
033300     88  WS-IS-LEAP-YEAR            VALUE "Y".
033400 77  WS-LEAP-QUOT               PIC 9(04) COMP VALUE ZERO.
033500 77  WS-LEAP-REM                PIC 9(04) COMP VALUE ZERO.
033600 77  WS-DAYS-THIS-MONTH         PIC 9(02) COMP VALUE ZERO.
033700 01  WS-FIRE-TS                 PIC 9(14) VALUE ZERO.
033800*        Marca AAAAMMDDHHMMSS de disparo de la regla en evaluacion:
033900*        fecha tomada del cursor de calendario, hora tomada de
034000*        FR-TIME-OF-DAY. Es la T de la norma F = T + 30 minutos.
034100 01  WS-FIRE-TS-R REDEFINES WS-FIRE-TS.
034200     05  WS-FIRE-DATE           PIC 9(08).
034300     05  WS-FIRE-TIME           PIC 9(06).
034400 01  WS-SETTLE-TS               PIC 9(14) VALUE ZERO.
034500*        Marca de liquidacion F calculada en 5050-NORMALIZE-SETTLE-TS;
034600*        es la fecha de efectividad con que se escribe el apunte del
034700*        lado que liquida en F (destino en TOPUP, los dos lados en
034800*        SWEEP_OUT).
034900 01  WS-SETTLE-TS-R REDEFINES WS-SETTLE-TS.
035000     05  WS-SETTLE-DATE         PIC 9(08).
035100     05  WS-SETTLE-TIME         PIC 9(06).
035200 77  WS-STL-DATE                PIC 9(08) VALUE ZERO.
035300 77  WS-STL-HOUR                PIC 9(02) COMP VALUE ZERO.
035400 77  WS-STL-MIN                 PIC 9(02) COMP VALUE ZERO.
035500 77  WS-STL-SEC                 PIC 9(02) COMP VALUE ZERO.
035600 77  WS-STL-TIME-NUM            PIC 9(06) VALUE ZERO.
035700
035800*----------------------------------------------------------------
035900* AREAS DE TRABAJO DEL MOTOR DE REGLAS (U2/U3).
036000*----------------------------------------------------------------
036100 01  WS-RULE-WORK.
036200*        Area de trabajo comun a 5000 y 5500: WS-BAL es el saldo en
036300*        T, WS-PRIOR lo que ya se contabilizo hoy para esta regla
036400*        entre T y F, WS-EXCESS un intermedio de calculo y WS-DIFF
036500*        el resultado final que 6000-POST-RULE-PAIR contabiliza.
036600     05  WS-BAL                 PIC S9(11)V99 VALUE ZERO.
036700     05  WS-PRIOR               PIC S9(11)V99 VALUE ZERO.
036800     05  WS-DIFF                PIC S9(11)V99 VALUE ZERO.
036900     05  WS-EXCESS              PIC S9(11)V99 VALUE ZERO.
037000     05  FILLER                 PIC X(02).
037100
037200*----------------------------------------------------------------
037300* PARAMETROS DE CONTABILIZACION DE UN LADO DE APUNTE (6000/6200).
037400*----------------------------------------------------------------
037500 77  WS-POST-SRC-TS             PIC 9(14) VALUE ZERO.
037600 77  WS-POST-DST-TS             PIC 9(14) VALUE ZERO.
037700 01  WS-BE-POST-WORK.
037800     05  WS-BE-POST-ACCT        PIC 9(09).
037900     05  WS-BE-POST-AMT         PIC S9(11)V99.
038000     05  WS-BE-POST-TS          PIC 9(14).
038100     05  WS-BE-POST-DESC        PIC X(40).
038200     05  FILLER                 PIC X(02).
038300*        Descripcion de un par de apuntes, formada en
038400*        6050-BUILD-POST-DESC como "<origen> -> <destino> <tipo>"
038500*        y movida de un golpe sobre WS-BE-POST-DESC (misma
038600*        longitud, 40, que el grupo de abajo).
038700 01  WS-POST-DESC-GROUP.
038800     05  WS-PDG-SRC-ID          PIC 9(09).
038900     05  WS-PDG-ARROW           PIC X(04) VALUE " -> ".
039000     05  WS-PDG-TGT-ID          PIC 9(09).
039100     05  WS-PDG-SUFFIX          PIC X(18) VALUE SPACES.
039200
039300*----------------------------------------------------------------
039400* PARAMETROS DE LAS RUTINAS DE CONSULTA DE SALDO (U5).
039500*----------------------------------------------------------------
039600 01  WS-BAL-PARMS.
039700*        Parametros de entrada/salida de 7000-BALANCE-ASOF y
039800*        7500-BALANCE-AT: se rellenan antes de cada PERFORM y se
039900*        leen de WS-BP-RESULT al volver; no son reentrantes, una
040000*        consulta tiene que terminar antes de preparar la siguiente.
040100     05  WS-BP-ACCOUNT          PIC 9(09).
040200     05  WS-BP-CURRENCY         PIC X(03).
040300     05  WS-BP-AS-OF-TS         PIC 9(14).
040400     05  WS-BP-RULE-ID          PIC 9(09).
040500     05  WS-BP-FILTER-RULE      PIC X(01).
040600         88  WS-BP-HAS-RULE-FILTER  VALUE "Y".
040700     05  WS-BP-RESULT           PIC S9(11)V99.
040800
040900*----------------------------------------------------------------
041000* LINEAS DE INFORME SIMRPT.
041100*----------------------------------------------------------------
041200 01  WS-RPT-HEAD-1.
041300*        Cabecera fija de SIMRPT con el nombre del programa; sale
041400*        una sola vez al principio del informe, vuelta de pagina via
041500*        C01 (TOP-OF-FORM) en 8510-RPT-HEADING.
041600     05  FILLER                 PIC X(36) VALUE
041700         "UNIZARBANK TESORERIA - CSHSIM".
041800     05  FILLER                 PIC X(96) VALUE SPACES.
041900 01  WS-RPT-HEAD-2.
042000     05  FILLER                 PIC X(25) VALUE
042100         "RANGO SIMULADO ".
042200     05  RH2-START              PIC 9(14).
042300     05  FILLER                 PIC X(04) VALUE " A  ".
042400     05  RH2-END                PIC 9(14).
042500     05  FILLER                 PIC X(75) VALUE SPACES.
042600 01  WS-RPT-DETAIL.
042700     05  RD-ACCOUNT             PIC 9(09).
042800     05  FILLER                 PIC X(01) VALUE SPACE.
042900     05  RD-NAME                PIC X(30).
043000     05  FILLER                 PIC X(01) VALUE SPACE.
043100     05  RD-CURRENCY            PIC X(03).
043200     05  FILLER                 PIC X(03) VALUE SPACES.
043300     05  RD-BALANCE             PIC Z(10)9.99-.
043400     05  FILLER                 PIC X(73) VALUE SPACES.
043500 01  WS-RPT-TOTALS.
043600*        Linea final de SIMRPT con los dos contadores del lote:
043700*        apuntes contabilizados por el motor de reglas y
043800*        evaluaciones de regla realizadas, cuenten o no (8590).
043900     05  FILLER                 PIC X(27) VALUE
044000         "APUNTES CONTABILIZADOS: ".
044100     05  RT-ENTRIES             PIC ZZZ,ZZZ,ZZ9.
044200     05  FILLER                 PIC X(05) VALUE SPACES.
044300     05  FILLER                 PIC X(27) VALUE
044400         "EVALUACIONES DE REGLA:    ".
044500     05  RT-EVALS               PIC ZZZ,ZZZ,ZZ9.
044600     05  FILLER                 PIC X(56) VALUE SPACES.
044700
044800*----------------------------------------------------------------
044900* PROCEDURE DIVISION.
045000*----------------------------------------------------------------
045100 PROCEDURE DIVISION.
045200
045300 0000-MAINLINE.
045400     IF UPSI-0
045500         DISPLAY "CSHSIM - TRAZA DE CONTROL ACTIVADA (UPSI-0)".
045600     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
045700     PERFORM 3000-BUILD-QUEUE THRU 3000-EXIT.
045800     PERFORM 4000-DRAIN-QUEUE THRU 4000-EXIT.
045900     PERFORM 8000-FINISH THRU 8000-EXIT.
046000     STOP RUN.
046100
046200*----------------------------------------------------------------
046300* 1000 - CARGA DE CUENTAS, REGLAS, LIBRO MAYOR SEMILLA Y
046400*        CONTROL DE SIMULACION EN TABLAS.
046500*----------------------------------------------------------------
046600 1000-INITIALIZATION.
046700     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
046800*        Orden fijo de carga: ficheros, despues cuentas, reglas,
046900*        saldo inicial y por ultimo el control del lote; cada paso
047000*        deja sus tablas listas para el siguiente.
047100     PERFORM 1200-LOAD-ACCOUNTS THRU 1200-EXIT.
047200     PERFORM 1300-LOAD-RULES THRU 1300-EXIT.
047300     PERFORM 1400-LOAD-BALINIT THRU 1400-EXIT.
047400     PERFORM 1500-READ-SIMCTL THRU 1500-EXIT.
047500     GO TO 1000-EXIT.
047600*        Las cinco cargas han terminado sin abortar por PSYS-ERR.
047700 1000-EXIT.
047800*        Salida de 1000-INITIALIZATION.
047900*        No hace falta mas que el EXIT: no hay nada que limpiar.
048000*        Salida de 1000-INITIALIZATION.
048100     EXIT.
048200
048300 1100-OPEN-FILES.
048400     OPEN INPUT ACCOUNTS-FILE.
048500     IF FS-ACCOUNTS NOT = "00"
048600*        ACCOUNTS es la primera tabla que se carga; si no abre no
048700*        tiene sentido seguir, se corta el lote entero por PSYS-ERR.
048800         MOVE "ABRIR ACCOUNTS" TO CHECKERR
048900         GO TO PSYS-ERR.
049000     OPEN INPUT FUNDRULE-FILE.
049100*        Igual que con ACCOUNTS: sin reglas no hay nada que evaluar,
049200*        asi que cualquier fallo de apertura es fatal para el lote.
049300     IF FS-FUNDRULE NOT = "00"
049400         MOVE "ABRIR FUNDRULE" TO CHECKERR
049500         GO TO PSYS-ERR.
049600     OPEN INPUT BALINIT-FILE.
049700*        BALINIT trae la semilla manual del lote (U1); se carga
049800*        despues de ACCOUNTS y FUNDRULE porque cada fila semilla
049900*        necesita el par cuenta/moneda que registra 1430.
050000     IF FS-BALINIT NOT = "00"
050100*        Fallo al abrir BALINIT: sin semilla no hay libro mayor
050200*        de partida, se corta el lote.
050300         MOVE "ABRIR BALINIT" TO CHECKERR
050400         GO TO PSYS-ERR.
050500     OPEN INPUT SIMCTL-FILE.
050600*        SIMCTL se abre el ultimo porque es el fichero mas pequeno
050700*        de los cuatro, pero igual de imprescindible: sin rango de
050800*        fechas 3000 no tiene donde empezar a expandir.
050900     IF FS-SIMCTL NOT = "00"
051000*        Fallo al abrir SIMCTL: sin rango de fechas no hay lote
051100*        que simular.
051200         MOVE "ABRIR SIMCTL" TO CHECKERR
051300         GO TO PSYS-ERR.
051400     GO TO 1100-EXIT.
051500 1100-EXIT.
051600*        Salida de 1100-OPEN-FILES.
051700*        Los cuatro ficheros de entrada quedan abiertos para 1200/
051800*        1300/1400/1500.
051900*        Salida de 1100-OPEN-FILES.
052000     EXIT.
052100
052200 1200-LOAD-ACCOUNTS.
052300     MOVE ZERO TO WT-ACCOUNT-COUNT.
052400*        Arranca la tabla de cuentas a cero antes del primer READ;
052500*        el indice de la tabla y el contador de filas son el mismo
052600*        campo, WT-ACCOUNT-COUNT.
052700 1210-READ-ACCOUNT.
052800     READ ACCOUNTS-FILE AT END GO TO 1200-EXIT.
052900*        Fin de ACCOUNTS: tabla de cuentas cargada por completo.
053000*        Fin de ACCOUNTS: tabla de cuentas cargada por completo.
053100*        Una pasada sola por ACCOUNTS, carga toda la tabla en
053200*        memoria; no hay clave de busqueda que mantener en el
053300*        fichero, luego todo el acceso posterior es contra la tabla.
053400     ADD 1 TO WT-ACCOUNT-COUNT.
053500     IF WT-ACCOUNT-COUNT > 500
053600*        Limite de la tabla de cuentas en memoria; superarlo
053700*        detiene el lote, no se trunca la carga en silencio.
053800*        Limite de la tabla de cuentas en memoria; superarlo
053900*        detiene el lote, no se trunca la carga en silencio.
054000         MOVE "TABLA CUENTAS LLENA" TO CHECKERR
054100         GO TO PSYS-ERR.
054200     MOVE ACCT-ID      TO WT-ACCT-ID (WT-ACCOUNT-COUNT).
054300     MOVE ACCT-NAME    TO WT-ACCT-NAME (WT-ACCOUNT-COUNT).
054400     MOVE ACCT-BALANCE TO WT-ACCT-BALANCE (WT-ACCOUNT-COUNT).
054500     GO TO 1210-READ-ACCOUNT.
054600 1200-EXIT.
054700*        Salida de 1200-LOAD-ACCOUNTS.
054800*        WT-ACCOUNT-TABLE queda cargada en el mismo orden de
054900*        ACCOUNTS.
055000*        Salida de 1200-LOAD-ACCOUNTS.
055100     EXIT.
055200
055300 1300-LOAD-RULES.
055400     MOVE ZERO TO WT-RULE-COUNT.
055500*        La tabla de reglas (WT-RULE-TABLE) conserva el orden de
055600*        FUNDRULE: ese orden de fichero es el que usa 3200 para
055700*        decidir la secuencia de expansion dentro de un mismo dia.
055800 1310-READ-RULE.
055900     READ FUNDRULE-FILE AT END GO TO 1300-EXIT.
056000*        Lee toda FUNDRULE de una vez; las reglas de tipo desconocido
056100*        o con FR-RULE-TYPE corrupto se descartan aqui mismo (U4),
056200*        antes de entrar en tabla, y no cuentan para WT-RULE-COUNT.
056300     IF FR-RULE-TYPE NOT = SPACES
056400         AND (FR-RULE-TYPE(1:1) < "A" OR FR-RULE-TYPE(1:1) > "Z")
056500*            FR-RULE-TYPE corrupto (no empieza por letra) -
056600*            se descarta igual que un tipo desconocido.
056700         GO TO 1310-READ-RULE.
056800     IF FR-RULE-TYPE NOT = "TOPUP         "
056900*        Tipos admitidos por el motor de reglas: TOPUP,
057000*        BACKUP_FUNDING (las dos por el mismo motor 5000) y
057100*        SWEEP_OUT (motor 5500); cualquier otro valor se ignora.
057200         AND FR-RULE-TYPE NOT = "BACKUP_FUNDING"
057300         AND FR-RULE-TYPE NOT = "SWEEP_OUT     "
057400*            Tipos de regla desconocidos se ignoran por completo,
057500*            tal y como indica la norma de negocio U4.
057600         GO TO 1310-READ-RULE.
057700     ADD 1 TO WT-RULE-COUNT.
057800     IF WT-RULE-COUNT > 200
057900*        Limite de la tabla de reglas en memoria (WT-RULE-TABLE);
058000*        superarlo es un corte fatal, no un descarte silencioso
058100         MOVE "TABLA REGLAS LLENA" TO CHECKERR
058200         GO TO PSYS-ERR.
058300     MOVE FR-ID            TO WT-FR-ID (WT-RULE-COUNT).
058400*        A partir de aqui se copian los ocho campos de la regla
058500*        aceptada, tal cual vienen en FUNDRULE, sin normalizar nada.
058600     MOVE FR-RULE-TYPE     TO WT-FR-TYPE (WT-RULE-COUNT).
058700     MOVE FR-TARGET-ACCT   TO WT-FR-TARGET (WT-RULE-COUNT).
058800     MOVE FR-SOURCE-ACCT   TO WT-FR-SOURCE (WT-RULE-COUNT).
058900*        Cuenta origen: la que financia TOPUP/BACKUP_FUNDING, o la
059000*        que se vigila y se descarga en SWEEP_OUT.
059100     MOVE FR-TIME-OF-DAY   TO WT-FR-TOD (WT-RULE-COUNT).
059200     MOVE FR-CURRENCY      TO WT-FR-CURRENCY (WT-RULE-COUNT).
059300     MOVE FR-THRESHOLD     TO WT-FR-THRESHOLD (WT-RULE-COUNT).
059400*        Umbral de la regla: nivel minimo a mantener en
059500*        TOPUP/BACKUP_FUNDING, o nivel a partir del cual SWEEP_OUT
059600*        empieza a barrer el exceso.
059700     MOVE FR-TARGET-AMOUNT TO WT-FR-TARGET-AMT (WT-RULE-COUNT).
059800     GO TO 1310-READ-RULE.
059900 1300-EXIT.
060000*        Salida de 1300-LOAD-RULES.
060100*        WT-RULE-TABLE queda cargada en el mismo orden de FUNDRULE,
060200*        sin las filas descartadas por tipo desconocido.
060300*        Salida de 1300-LOAD-RULES.
060400     EXIT.
060500
060600 1400-LOAD-BALINIT.
060700     MOVE ZERO TO WT-LEDGER-COUNT.
060800*        El libro mayor en memoria (WT-LEDGER-TABLE) nace vacio;
060900*        BALINIT lo siembra a continuacion (1420) y el motor de
061000*        reglas lo sigue alimentando durante todo el lote (6200).
061100     MOVE ZERO TO WS-NEXT-BE-ID.
061200 1410-READ-BALINIT.
061300     READ BALINIT-FILE AT END GO TO 1400-EXIT.
061400*        Cada fila de BALINIT se convierte en un apunte semilla
061500*        sin pasar por ninguna regla; BALINIT es la unica fuente
061600*        de altas manuales (U1) que admite el sistema.
061700     IF BE-ID > WS-NEXT-BE-ID
061800*        WS-NEXT-BE-ID arranca en el mayor BE-ID visto en BALINIT,
061900*        para que los apuntes que genere el motor de reglas nunca
062000*        repitan un identificador ya usado por la semilla.
062100         MOVE BE-ID TO WS-NEXT-BE-ID.
062200     PERFORM 1420-SEED-LEDGER-ENTRY THRU 1420-EXIT.
062300     GO TO 1410-READ-BALINIT.
062400 1400-EXIT.
062500     EXIT.
062600
062700*        U1 - ALTA MANUAL: la semilla de BALINIT se anade al
062800*        libro mayor en memoria tal cual, sin regla (o con la
062900*        que traiga el registro), y siempre tiene exito.
063000 1420-SEED-LEDGER-ENTRY.
063100     ADD 1 TO WT-LEDGER-COUNT.
063200*        La semilla entra en WT-LEDGER-TABLE exactamente igual que
063300*        un apunte contabilizado por el motor: 7000/7500 no
063400*        distinguen el origen de un apunte.
063500     IF WT-LEDGER-COUNT > 20000
063600         MOVE "LIBRO MAYOR LLENO" TO CHECKERR
063700         GO TO PSYS-ERR.
063800     MOVE BE-ID           TO WT-BE-ID (WT-LEDGER-COUNT).
063900*        Se copian los siete campos del apunte tal cual traia
064000*        BALINIT, sin regenerar ningun identificador.
064100     MOVE BE-ACCOUNT-ID   TO WT-BE-ACCOUNT-ID (WT-LEDGER-COUNT).
064200     MOVE BE-AMOUNT       TO WT-BE-AMOUNT (WT-LEDGER-COUNT).
064300     MOVE BE-CURRENCY     TO WT-BE-CURRENCY (WT-LEDGER-COUNT).
064400     MOVE BE-DESCRIPTION  TO WT-BE-DESCRIPTION (WT-LEDGER-COUNT).
064500     MOVE BE-EFFECTIVE-TS TO WT-BE-EFFECT-TS (WT-LEDGER-COUNT).
064600     MOVE BE-RULE-ID      TO WT-BE-RULE-ID (WT-LEDGER-COUNT).
064700     PERFORM 1430-REGISTER-ACCTCCY THRU 1430-EXIT.
064800*        Cada apunte sembrado tambien da de alta su par cuenta/
064900*        moneda en WT-ACCTCCY-TABLE, la misma tabla que alimenta
065000*        mas tarde el detalle de SIMRPT (8520).
065100     GO TO 1420-EXIT.
065200 1420-EXIT.
065300*        Salida de 1420-SEED-LEDGER-ENTRY.
065400*        El apunte semilla ya esta en WT-LEDGER-TABLE y su par
065500*        cuenta/moneda en WT-ACCTCCY-TABLE.
065600*        Salida de 1420-SEED-LEDGER-ENTRY.
065700     EXIT.
065800
065900 1430-REGISTER-ACCTCCY.
066000     MOVE BE-ACCOUNT-ID TO WS-BP-ACCOUNT.
066100*        Traduce el apunte a los dos campos de busqueda que usa
066200*        1440 para decidir si el par cuenta/moneda ya esta en tabla.
066300     MOVE BE-CURRENCY   TO WS-BP-CURRENCY.
066400*        WS-BP-ACCOUNT/CURRENCY son los dos campos de trabajo que
066500*        usa 1440 para localizar o dar de alta el par en tabla.
066600     PERFORM 1440-ADD-ACCTCCY-IF-NEW THRU 1440-EXIT.
066700     GO TO 1430-EXIT.
066800 1430-EXIT.
066900*        Salida de 1430-REGISTER-ACCTCCY.
067000*        Salida de 1430-REGISTER-ACCTCCY.
067100     EXIT.
067200
067300 1440-ADD-ACCTCCY-IF-NEW.
067400     MOVE 1 TO WS-IX.
067500*        Busqueda lineal en WT-ACCTCCY-TABLE: se sale en cuanto se
067600*        encuentra el par o se llega al final sin encontrarlo.
067700 1441-SCAN.
067800     IF WS-IX > WT-ACCTCCY-COUNT
067900*        Recorrido completo sin coincidencia: el par es nuevo y
068000*        hay que darlo de alta (1442).
068100         GO TO 1442-ADD.
068200     IF WT-AC-ACCOUNT (WS-IX) = WS-BP-ACCOUNT
068300*        Par ya registrado: no se repite, se sale sin tocar la
068400*        tabla.
068500         AND WT-AC-CURRENCY (WS-IX) = WS-BP-CURRENCY
068600         GO TO 1440-EXIT.
068700     ADD 1 TO WS-IX.
068800*        Avanza al siguiente apunte, cumpla o no el filtro de esta
068900*        vuelta.
069000     GO TO 1441-SCAN.
069100 1442-ADD.
069200     ADD 1 TO WT-ACCTCCY-COUNT.
069300*        Alta de un par cuenta/moneda nunca visto hasta ahora; se
069400*        añade al final de la tabla, el orden no importa porque
069500*        8520 la recorre entera para el informe.
069600     IF WT-ACCTCCY-COUNT > 500
069700         MOVE "TABLA CTA/MONEDA LLENA" TO CHECKERR
069800         GO TO PSYS-ERR.
069900     MOVE WS-BP-ACCOUNT  TO WT-AC-ACCOUNT (WT-ACCTCCY-COUNT).
070000     MOVE WS-BP-CURRENCY TO WT-AC-CURRENCY (WT-ACCTCCY-COUNT).
070100 1440-EXIT.
070200*        Salida de 1440-ADD-ACCTCCY-IF-NEW.
070300*        El par cuenta/moneda esta en tabla, existiera ya o se
070400*        acabe de dar de alta.
070500*        Salida de 1440-ADD-ACCTCCY-IF-NEW.
070600     EXIT.
070700
070800 1500-READ-SIMCTL.
070900     READ SIMCTL-FILE AT END
071000*        SIMCTL tiene una sola fila de control con el rango de
071100*        fechas del lote; si el fichero viene vacio no hay lote
071200*        que simular.
071300         MOVE "SIMCTL VACIO" TO CHECKERR
071400         GO TO PSYS-ERR.
071500     MOVE SIM-START TO WS-BP-AS-OF-TS.
071600*        Los cuatro ficheros de entrada ya estan enteros en tablas;
071700*        se cierran aqui porque el resto del programa no vuelve a
071800*        leerlos.
071900     CLOSE ACCOUNTS-FILE FUNDRULE-FILE BALINIT-FILE SIMCTL-FILE.
072000     GO TO 1500-EXIT.
072100 1500-EXIT.
072200     EXIT.
072300
072400*----------------------------------------------------------------
072500* 3000 - EXPANSION DE REGLAS EN LA COLA DE TRABAJO, UN DIA DEL
072600*        RANGO SIMULADO DETRAS DE OTRO, EN ORDEN DE FICHERO
072700*        DENTRO DE CADA DIA.
072800*----------------------------------------------------------------
072900 3000-BUILD-QUEUE.
073000*        Entrada del paso 3000: recorre dia a dia todo el rango
073100*        [SIM-START-DATE, SIM-END-DATE] de SIMCTL; para cada dia
073200*        expande las reglas que disparan ese dia (3200) y avanza el
073300*        cursor de calendario (3100). Al terminar, la cola de
073400*        trabajo contiene una entrada por cada evaluacion inicial;
073500*        los reencolados posteriores los anade 4300 sobre la marcha.
073600     MOVE ZERO TO WT-INSTANCE-COUNT.
073700     MOVE ZERO TO WT-QUEUE-HEAD.
073800     MOVE ZERO TO WT-QUEUE-TAIL.
073900     MOVE SIM-START-DATE TO WS-CURRENT-DATE.
074000 3010-DAY-LOOP.
074100*        Un dia por vuelta; sale en cuanto el cursor sobrepasa el
074200*        ultimo dia simulado, asi que el dia SIM-END-DATE si se
074300     IF WS-CURRENT-DATE > SIM-END-DATE
074400*        procesa.
074500         GO TO 3000-EXIT.
074600     PERFORM 3200-EXPAND-DAY THRU 3200-EXIT.
074700     PERFORM 3100-NEXT-CALENDAR-DAY THRU 3100-EXIT.
074800     GO TO 3010-DAY-LOOP.
074900 3000-EXIT.
075000     EXIT.
075100
075200*        Suma un dia a WS-CURRENT-DATE, con acarreo de mes y de
075300*        anio; bisiesto por la regla 4/100/400 (revision Y2K).
075400 3100-NEXT-CALENDAR-DAY.
075500*        Aritmetica pura de calendario, sin ningun dato de negocio:
075600*        decide si el anio en curso es bisiesto (regla 4/100/400,
075700*        revision Y2K CSH0027) y, a partir de ahi, si el dia de hoy
075800*        es el ultimo del mes, con acarreo de mes y de anio. No usa
075900*        funciones intrinsecas porque el compilador del CPD no trae
076000*        la libreria (ver CSH0071 en el historial).
076100     MOVE "N" TO WS-LEAP-FLAG.
076200     DIVIDE WS-CD-YEAR BY 400 GIVING WS-LEAP-QUOT
076300*        Regla 4/100/400: bisiesto si es multiplo de 400, o si es
076400*        multiplo de 4 pero no de 100 (revision Y2K, ver CSH0027).
076500*        Regla 4/100/400: bisiesto si es multiplo de 400, o si es
076600*        multiplo de 4 pero no de 100 (revision Y2K, ver CSH0027).
076700         REMAINDER WS-LEAP-REM.
076800     IF WS-LEAP-REM = 0
076900*        Multiplo de 400: bisiesto sin excepcion.
077000         MOVE "Y" TO WS-LEAP-FLAG
077100     ELSE
077200         DIVIDE WS-CD-YEAR BY 100 GIVING WS-LEAP-QUOT
077300             REMAINDER WS-LEAP-REM
077400         IF WS-LEAP-REM = 0
077500             MOVE "N" TO WS-LEAP-FLAG
077600         ELSE
077700             DIVIDE WS-CD-YEAR BY 4 GIVING WS-LEAP-QUOT
077800                 REMAINDER WS-LEAP-REM
077900             IF WS-LEAP-REM = 0
078000                 MOVE "Y" TO WS-LEAP-FLAG.
078100     MOVE WT-DIM (WS-CD-MONTH) TO WS-DAYS-THIS-MONTH.
078200*        WT-DIM trae los dias de cada mes en anio no bisiesto;
078300*        febrero se corrige aparte cuando el anio si lo es.
078400*        WT-DIM trae los dias de cada mes en anio no bisiesto;
078500*        febrero se corrige aparte cuando el anio si lo es.
078600     IF WS-CD-MONTH = 2 AND WS-IS-LEAP-YEAR
078700         MOVE 29 TO WS-DAYS-THIS-MONTH.
078800     IF WS-CD-DAY < WS-DAYS-THIS-MONTH
078900*        Queda dentro del mes en curso: solo avanza el dia.
079000*        Queda dentro del mes en curso: solo avanza el dia.
079100         ADD 1 TO WS-CD-DAY
079200         GO TO 3100-EXIT.
079300     MOVE 1 TO WS-CD-DAY.
079400*        Fin de mes: reinicia el dia y, si no es diciembre,
079500*        avanza el mes; diciembre ademas avanza el anio.
079600*        Fin de mes: reinicia el dia y, si no es diciembre,
079700*        avanza el mes; diciembre ademas avanza el anio.
079800     IF WS-CD-MONTH < 12
079900         ADD 1 TO WS-CD-MONTH
080000         GO TO 3100-EXIT.
080100     MOVE 1 TO WS-CD-MONTH.
080200     ADD 1 TO WS-CD-YEAR.
080300 3100-EXIT.
080400     EXIT.
080500
080600*        Para el dia en curso, recorre la tabla de reglas en
080700*        orden de fichero y encola la instancia de cada regla
080800*        cuya hora de disparo caiga dentro de [SIM-START,
080900*        SIM-END].
081000 3200-EXPAND-DAY.
081100*        Para el dia en curso, recorre WT-RULE-TABLE en el mismo
081200*        orden en que se cargaron desde FUNDRULE y, de cada regla
081300*        cuya hora de disparo caiga dentro del rango simulado,
081400*        registra una instancia (3300) y la encola (3400). Las
081500*        reglas cuya hora de disparo cae fuera de rango ese dia se
081600*        ignoran sin mas: no generan instancia ni error.
081700     MOVE 1 TO WS-RULE-IX.
081800 3210-RULE-LOOP.
081900     IF WS-RULE-IX > WT-RULE-COUNT
082000*        Agotada la tabla de reglas para el dia en curso, no queda
082100*        nada mas que expandir hoy.
082200         GO TO 3200-EXIT.
082300     MOVE WS-CURRENT-DATE        TO WS-FIRE-DATE.
082400*        Compone la hora de disparo del dia en curso con la hora
082500*        de la regla (WT-FR-TOD); WS-FIRE-TS es una REDEFINES de
082600*        ese par fecha/hora.
082700     MOVE WT-FR-TOD (WS-RULE-IX) TO WS-FIRE-TIME.
082800     IF WS-FIRE-TS < SIM-START OR WS-FIRE-TS > SIM-END
082900*        Disparo fuera del rango simulado ese dia: se descarta sin
083000*        generar instancia ni apunte, no es un error.
083100         GO TO 3290-NEXT-RULE.
083200     PERFORM 3300-REGISTER-INSTANCE THRU 3300-EXIT.
083300     PERFORM 3400-APPEND-QUEUE-TAIL THRU 3400-EXIT.
083400 3290-NEXT-RULE.
083500*        Avanza a la siguiente fila de WT-RULE-TABLE, tanto si la
083600     ADD 1 TO WS-RULE-IX.
083700*        regla de esta vuelta disparaba hoy como si no.
083800     GO TO 3210-RULE-LOOP.
083900 3200-EXIT.
084000     EXIT.
084100
084200*        Registra el punto de escucha de la instancia: la
084300*        cuenta vigilada es la cuenta destino para TOPUP y
084400*        BACKUP_FUNDING, la cuenta origen para SWEEP_OUT.
084500 3300-REGISTER-INSTANCE.
084600     ADD 1 TO WT-INSTANCE-COUNT.
084700*        Cada instancia es una evaluacion pendiente de una regla a
084800*        una hora concreta; una misma regla puede tener varias
084900*        instancias en distintos dias del lote.
085000     IF WT-INSTANCE-COUNT > 10000
085100         MOVE "TABLA INSTANCIAS LLENA" TO CHECKERR
085200         GO TO PSYS-ERR.
085300     MOVE WS-RULE-IX TO WT-INS-RULE-IX (WT-INSTANCE-COUNT).
085400*        Cada instancia guarda que regla la origino y a que hora
085500*        tiene que disparar; son los dos datos que 4200 necesita
085600*        para decidir por que motor evaluarla.
085700     MOVE WS-FIRE-TS TO WT-INS-FIRE-TS (WT-INSTANCE-COUNT).
085800     MOVE WT-FR-CURRENCY (WS-RULE-IX)
085900         TO WT-INS-LISTEN-CCY (WT-INSTANCE-COUNT).
086000     IF WT-FR-TYPE (WS-RULE-IX) = "SWEEP_OUT     "
086100*        Distingue el lado origen del par: en SWEEP_OUT la fecha
086200*        de efectividad del lado origen es la de liquidacion (no
086300*        la de disparo), porque el dinero sale cuando se asienta
086400*        el barrido, no cuando se dispara la regla.
086500         MOVE WT-FR-SOURCE (WS-RULE-IX)
086600             TO WT-INS-LISTEN-ACCT (WT-INSTANCE-COUNT)
086700     ELSE
086800         MOVE WT-FR-TARGET (WS-RULE-IX)
086900             TO WT-INS-LISTEN-ACCT (WT-INSTANCE-COUNT).
087000     MOVE WT-INSTANCE-COUNT TO WS-INSTANCE-IX.
087100*        Deja el indice de la instancia recien registrada listo
087200*        para que 3400 la encole a continuacion.
087300 3300-EXIT.
087400*        Salida de 3300-REGISTER-INSTANCE.
087500*        WS-INSTANCE-IX queda listo para que 3400 la encole.
087600*        Salida de 3300-REGISTER-INSTANCE.
087700     EXIT.
087800
087900 3400-APPEND-QUEUE-TAIL.
088000*        Encola por la cola (WT-QUEUE-TAIL) el indice de la
088100*        instancia que se le pase en WS-INSTANCE-IX; no comprueba
088200*        si esa instancia ya estaba en la cola, una misma instancia
088300*        puede tener varias entradas pendientes a la vez.
088400     ADD 1 TO WT-QUEUE-TAIL.
088500*        La cola de trabajo es un array circular implicito: se usa
088600*        como FIFO simple, la cabeza nunca rebasa a la cola porque
088700*        4000 comprueba eso antes de sacar la siguiente entrada.
088800     IF WT-QUEUE-TAIL > 40000
088900         MOVE "COLA DE TRABAJO LLENA" TO CHECKERR
089000         GO TO PSYS-ERR.
089100     MOVE WS-INSTANCE-IX TO WT-QUEUE-SLOT (WT-QUEUE-TAIL).
089200 3400-EXIT.
089300     EXIT.
089400
089500*----------------------------------------------------------------
089600* 4000 - DRENADO FIFO DE LA COLA DE TRABAJO.
089700*----------------------------------------------------------------
089800 4000-DRAIN-QUEUE.
089900*        Paso 4000: mientras queden entradas entre WT-QUEUE-HEAD y
090000*        WT-QUEUE-TAIL, saca la siguiente por orden FIFO y evalua su
090100*        regla (4200). Una evaluacion puede contabilizar un apunte
090200*        que a su vez reencole otras instancias (4300), asi que la
090300*        cola puede seguir creciendo mientras se drena; el lote
090400*        termina solo cuando converge, es decir cuando ninguna
090500*        evaluacion adicional da diferencia distinta de cero.
090600 4010-QUEUE-LOOP.
090700     IF WT-QUEUE-HEAD >= WT-QUEUE-TAIL
090800*        Cabeza alcanza a cola: no quedan entradas pendientes y el
090900*        lote ha convergido, nada reencolo nada nuevo en esta vuelta.
091000         GO TO 4000-EXIT.
091100     ADD 1 TO WT-QUEUE-HEAD.
091200*        Saca de la cola por orden FIFO el indice de la proxima
091300*        instancia a evaluar.
091400     MOVE WT-QUEUE-SLOT (WT-QUEUE-HEAD) TO WS-INSTANCE-IX.
091500     PERFORM 4200-EVALUATE-INSTANCE THRU 4200-EXIT.
091600     GO TO 4010-QUEUE-LOOP.
091700 4000-EXIT.
091800*        Salida de 4000-DRAIN-QUEUE: cola vacia, lote convergido.
091900*        Ninguna evaluacion pendiente puede reencolar nada mas.
092000*        Salida de 4000-DRAIN-QUEUE: cola vacia, lote convergido.
092100     EXIT.
092200
092300 4200-EVALUATE-INSTANCE.
092400*        Recupera de WT-INSTANCE-TABLE la regla y la hora de disparo
092500*        de la instancia en curso y la evalua por el motor que le
092600*        corresponda: SWEEP_OUT por 5500, TOPUP/BACKUP_FUNDING por
092700*        5000 (las dos comparten formula de diferencia, CSH0004).
092800     ADD 1 TO WS-RULE-EVALS-CTR.
092900*        Cuenta toda evaluacion, de cumpla o no cumpla condicion;
093000*        es el dato que va a RT-EVALS en la linea de totales de
093100*        SIMRPT.
093200     MOVE WT-INS-RULE-IX (WS-INSTANCE-IX) TO WS-RULE-IX.
093300     MOVE WT-INS-FIRE-TS (WS-INSTANCE-IX) TO WS-FIRE-TS.
093400     IF WT-FR-TYPE (WS-RULE-IX) = "SWEEP_OUT     "
093500*        El lado origen del apunte: en SWEEP_OUT sale con el signo
093600*        de WS-DIFF (ya viene negativo); en TOPUP/BACKUP_FUNDING
093700*        sale con signo contrario, porque WS-DIFF ahi es la falta
093800*        que hay que cubrir en el destino.
093900         PERFORM 5500-EVAL-SWEEP-RULE THRU 5500-EXIT
094000     ELSE
094100         PERFORM 5000-EVAL-TOPUP-RULE THRU 5000-EXIT.
094200 4200-EXIT.
094300     EXIT.
094400
094500*        Para el apunte recien contabilizado en WS-BP-ACCOUNT/
094600*        WS-BP-CURRENCY con fecha de efectividad WS-SETTLE-TS,
094700*        reencola toda instancia que lo este vigilando y cuya
094800*        hora de disparo sea igual o posterior.
094900 4300-RETRIGGER-LISTENERS.
095000*        Tras contabilizar un apunte sobre WS-BP-ACCOUNT/CURRENCY
095100*        con fecha de efectividad WS-SETTLE-TS, recorre toda la
095200*        tabla de instancias y reencola las que vigilan esa misma
095300*        cuenta/moneda y cuya hora de disparo sea igual o posterior
095400*        a la fecha de efectividad del apunte: ese apunte pudo
095500*        cambiar el saldo que esas instancias todavia tienen que
095600*        evaluar. Instancias con hora de disparo anterior al apunte
095700*        no se reencolan: ya evaluaron con el saldo correcto.
095800     MOVE 1 TO WS-IX.
095900*        Recorrido lineal de todo el libro mayor desde el principio;
096000*        no hay indice por cuenta, el volumen de una simulacion no
096100*        lo justifica.
096200 4310-SCAN-INSTANCES.
096300*        Barrido lineal de toda la tabla de instancias; no hay
096400*        indice por cuenta porque el volumen de instancias de una
096500*        simulacion no lo justifica.
096600     IF WS-IX > WT-INSTANCE-COUNT
096700         GO TO 4300-EXIT.
096800     IF WT-INS-LISTEN-ACCT (WS-IX) = WS-BP-ACCOUNT
096900         AND WT-INS-LISTEN-CCY (WS-IX) = WS-BP-CURRENCY
097000         AND WT-INS-FIRE-TS (WS-IX) >= WS-SETTLE-TS
097100         MOVE WS-IX TO WS-INSTANCE-IX
097200         PERFORM 3400-APPEND-QUEUE-TAIL THRU 3400-EXIT.
097300     ADD 1 TO WS-IX.
097400*        Avanza al siguiente apunte del libro mayor.
097500     GO TO 4310-SCAN-INSTANCES.
097600 4300-EXIT.
097700     EXIT.
097800
097900*----------------------------------------------------------------
098000* 5000 - EVALUACION DE REGLA TOPUP / BACKUP_FUNDING (U2).
098100*----------------------------------------------------------------
098200 5000-EVAL-TOPUP-RULE.
098300*        U2 - TOPUP/BACKUP_FUNDING: si el saldo de la cuenta destino
098400*        en T (hora de disparo) esta por debajo del umbral, se
098500*        traspasa de la cuenta origen lo que falte hasta el importe
098600*        objetivo, descontando lo que ya se hubiera contabilizado
098700*        hoy para esta regla entre T y F (WS-PRIOR); si esta por
098800*        encima, se devuelve a la origen el exceso sobre el umbral,
098900*        tambien neto de lo ya contabilizado. El origen se carga en
099000*        T, el destino se abona en F = T + 30 minutos.
099100     PERFORM 5050-NORMALIZE-SETTLE-TS THRU 5050-EXIT.
099200
099300     MOVE WT-FR-TARGET (WS-RULE-IX)    TO WS-BP-ACCOUNT.
099400*        Saldo de la cuenta destino en el instante T, sin filtrar
099500*        por regla: cuenta todo lo contabilizado hasta esa hora,
099600*        sea de esta regla o de cualquier otra.
099700     MOVE WT-FR-CURRENCY (WS-RULE-IX)  TO WS-BP-CURRENCY.
099800     MOVE WS-FIRE-TS                   TO WS-BP-AS-OF-TS.
099900     MOVE "N"                          TO WS-BP-FILTER-RULE.
100000     PERFORM 7000-BALANCE-ASOF THRU 7000-EXIT.
100100     MOVE WS-BP-RESULT TO WS-BAL.
100200
100300     MOVE WS-SETTLE-TS             TO WS-BP-AS-OF-TS.
100400*        Lo que esta misma regla ya contabilizo exactamente en F
100500*        (no antes ni despues): evita contabilizar dos veces el
100600*        mismo traspaso si 4300 reencola la instancia varias veces
100700*        sobre el mismo intervalo T-F antes de que llegue F.
100800     MOVE WT-FR-ID (WS-RULE-IX)     TO WS-BP-RULE-ID.
100900     MOVE "Y"                      TO WS-BP-FILTER-RULE.
101000     PERFORM 7500-BALANCE-AT THRU 7500-EXIT.
101100     MOVE WS-BP-RESULT TO WS-PRIOR.
101200
101300     IF WS-BAL > WT-FR-THRESHOLD (WS-RULE-IX)
101400*        Saldo por encima del umbral: exceso a devolver a la cuenta
101500*        origen, limitado por lo que ya se le hubiera devuelto hoy
101600*        (WS-PRIOR); el traspaso siempre resta, nunca suma, sobre
101700*        el exceso pendiente.
101800         COMPUTE WS-EXCESS =
101900             WS-BAL - WT-FR-THRESHOLD (WS-RULE-IX)
102000         IF WS-PRIOR < WS-EXCESS
102100             COMPUTE WS-DIFF = ZERO - WS-PRIOR
102200         ELSE
102300             COMPUTE WS-DIFF = ZERO - WS-EXCESS
102400         END-IF
102500     ELSE
102600         IF WS-BAL < WT-FR-THRESHOLD (WS-RULE-IX)
102700             COMPUTE WS-DIFF =
102800                 WT-FR-TARGET-AMT (WS-RULE-IX) - WS-BAL
102900                     - WS-PRIOR
103000         ELSE
103100             MOVE ZERO TO WS-DIFF
103200         END-IF
103300     END-IF.
103400
103500     IF WS-DIFF = ZERO
103600*        Sin diferencia que cubrir: no se contabiliza ningun
103700*        apunte ni se reencola nada.
103800*        Diferencia cero: nada que contabilizar, ni reencolado;
103900*        evaluar una regla sin movimiento no deja huella en SIMRPT.
104000         GO TO 5000-EXIT.
104100
104200     PERFORM 6000-POST-RULE-PAIR THRU 6000-EXIT.
104300*        Contabiliza el par de apuntes origen/destino y reencola a
104400*        quien este vigilando cualquiera de las dos cuentas.
104500     GO TO 5000-EXIT.
104600
104700*        Calcula WS-SETTLE-TS = WS-FIRE-TS + 30 minutos (margen
104800*        de liquidacion F = T + 30 min de la norma de negocio),
104900*        con acarreo de minuto a hora y, si procede, de hora a
105000*        dia siguiente (via 3100-NEXT-CALENDAR-DAY).
105100 5050-NORMALIZE-SETTLE-TS.
105200*        Margen de liquidacion F = T + 30 minutos, con acarreo de
105300*        minuto a hora y, si hace falta, de hora a dia siguiente
105400*        (reutiliza 3100 para ese acarreo, fuera del bucle de
105500*        expansion). SWEEP_OUT entra aqui con WS-FIRE-TS ya movido a
105600*        WS-SETTLE-TS porque los dos lados liquidan en F.
105700     MOVE WS-FIRE-DATE      TO WS-STL-DATE.
105800     MOVE WS-FIRE-TIME(1:2) TO WS-STL-HOUR.
105900     MOVE WS-FIRE-TIME(3:2) TO WS-STL-MIN.
106000     MOVE WS-FIRE-TIME(5:2) TO WS-STL-SEC.
106100     ADD 30 TO WS-STL-MIN.
106200     IF WS-STL-MIN > 59
106300         SUBTRACT 60 FROM WS-STL-MIN
106400         ADD 1 TO WS-STL-HOUR.
106500     IF WS-STL-HOUR > 23
106600         SUBTRACT 24 FROM WS-STL-HOUR
106700         MOVE WS-STL-DATE TO WS-CURRENT-DATE
106800         PERFORM 3100-NEXT-CALENDAR-DAY THRU 3100-EXIT
106900         MOVE WS-CURRENT-DATE TO WS-STL-DATE.
107000     COMPUTE WS-STL-TIME-NUM =
107100         WS-STL-HOUR * 10000 + WS-STL-MIN * 100 + WS-STL-SEC.
107200     MOVE WS-STL-DATE     TO WS-SETTLE-DATE.
107300     MOVE WS-STL-TIME-NUM TO WS-SETTLE-TIME.
107400 5050-EXIT.
107500     EXIT.
107600
107700*----------------------------------------------------------------
107800* 5500 - EVALUACION DE REGLA SWEEP_OUT (U3).
107900*----------------------------------------------------------------
108000 5500-EVAL-SWEEP-RULE.
108100*        U3 - SWEEP_OUT: si el saldo de la cuenta vigilada (la
108200*        origen del barrido) supera el umbral, se barre el exceso
108300*        sobre el importe objetivo hacia la cuenta destino; los dos
108400*        lados liquidan en F, no hay lado que liquide en T como en
108500*        TOPUP. WS-DIFF sale ya firmado para el lado origen: positivo
108600*        (carga) cuando se barre, por eso 6000-POST-RULE-PAIR no
108700*        vuelve a invertir el signo del origen en este caso.
108800     MOVE WS-FIRE-TS TO WS-SETTLE-TS.
108900*        Por defecto la liquidacion coincide con la hora de
109000*        disparo; 5050 la corrige cuando la regla pide liquidar
109100*        al cierre del dia (EOD).
109200     PERFORM 5050-NORMALIZE-SETTLE-TS THRU 5050-EXIT.
109300
109400     MOVE WT-FR-SOURCE (WS-RULE-IX)    TO WS-BP-ACCOUNT.
109500     MOVE WT-FR-CURRENCY (WS-RULE-IX)  TO WS-BP-CURRENCY.
109600     MOVE WS-FIRE-TS                   TO WS-BP-AS-OF-TS.
109700     MOVE "N"                          TO WS-BP-FILTER-RULE.
109800     PERFORM 7000-BALANCE-ASOF THRU 7000-EXIT.
109900     MOVE WS-BP-RESULT TO WS-BAL.
110000
110100     MOVE WS-SETTLE-TS             TO WS-BP-AS-OF-TS.
110200     MOVE WT-FR-ID (WS-RULE-IX)     TO WS-BP-RULE-ID.
110300     MOVE "Y"                      TO WS-BP-FILTER-RULE.
110400     PERFORM 7500-BALANCE-AT THRU 7500-EXIT.
110500     MOVE WS-BP-RESULT TO WS-PRIOR.
110600
110700     IF WS-BAL > WT-FR-THRESHOLD (WS-RULE-IX)
110800*        Por encima del umbral: se barre el exceso sobre el importe
110900*        objetivo, neto de lo que ya se hubiera barrido hoy; WS-DIFF
111000*        sale negativo (es la cuenta origen la que se carga).
111100         COMPUTE WS-DIFF =
111200             ZERO -
111300             (WS-BAL - WT-FR-TARGET-AMT (WS-RULE-IX) + WS-PRIOR)
111400     ELSE
111500*        Por debajo del umbral y con barrido neto ya hecho hoy
111600*        (WS-PRIOR < 0): se puede devolver parte de lo barrido, hasta
111700*        recuperar el umbral o hasta deshacer el barrido entero, lo
111800*        que sea menor en valor absoluto. Sin barrido previo que
111900*        deshacer, no hay nada que devolver.
112000         IF WS-BAL < WT-FR-THRESHOLD (WS-RULE-IX)
112100             AND WS-PRIOR < ZERO
112200             COMPUTE WS-EXCESS = WT-FR-THRESHOLD (WS-RULE-IX)
112300                 - WS-BAL
112400             IF (ZERO - WS-PRIOR) < WS-EXCESS
112500                 COMPUTE WS-DIFF = ZERO - WS-PRIOR
112600             ELSE
112700                 MOVE WS-EXCESS TO WS-DIFF
112800             END-IF
112900         ELSE
113000             MOVE ZERO TO WS-DIFF
113100         END-IF
113200     END-IF.
113300
113400     IF WS-DIFF = ZERO
113500         GO TO 5500-EXIT.
113600
113700     PERFORM 6000-POST-RULE-PAIR THRU 6000-EXIT.
113800     GO TO 5500-EXIT.
113900 5500-EXIT.
114000     EXIT.
114100
114200*----------------------------------------------------------------
114300* 6000 - CONTABILIZA EL PAR DE APUNTES DE UNA EVALUACION DE
114400*        REGLA (U2/U3). Al entrar, WS-DIFF es el importe que
114500*        pasa de la cuenta origen a la cuenta destino (positivo
114600*        = la cuenta origen se carga y la destino se abona).
114700*        TOPUP/BACKUP_FUNDING contabilizan el origen en la hora
114800*        de disparo (T) y el destino en la hora de liquidacion
114900*        (F); SWEEP_OUT contabiliza los dos lados en F.
115000*----------------------------------------------------------------
115100*        2011-03-22 EGR  CSH0079 TOPUP y SWEEP_OUT cargan y abonan  CSH0079
115200*                 en sentido opuesto: en TOPUP el origen se carga
115300*                 (-DIF) y el destino se abona (+DIF); en SWEEP_OUT
115400*                 el propio DIF ya viene firmado para la cuenta
115500*                 origen (+DIF, negativo al barrer), y el destino
115600*                 recibe lo contrario (-DIF). Antes se invertia
115700*                 siempre el signo del origen, contabilizando el
115800*                 barrido al reves.
115900 6000-POST-RULE-PAIR.
116000     IF WT-FR-TYPE (WS-RULE-IX) = "SWEEP_OUT     "
116100*        Solo SWEEP_OUT vigila la cuenta origen; TOPUP y
116200*        BACKUP_FUNDING vigilan la cuenta destino, que es la que
116300*        reciben el dinero.
116400         MOVE WS-SETTLE-TS TO WS-POST-SRC-TS
116500     ELSE
116600         MOVE WS-FIRE-TS   TO WS-POST-SRC-TS.
116700     MOVE WS-SETTLE-TS TO WS-POST-DST-TS.
116800*        El lado destino liquida siempre a la hora de disparo de
116900*        la instancia (WS-SETTLE-TS), sea TOPUP, BACKUP_FUNDING o
117000*        SWEEP_OUT.
117100*        El lado destino liquida siempre a la hora de disparo de
117200*        la instancia (WS-SETTLE-TS), sea TOPUP, BACKUP_FUNDING o
117300*        SWEEP_OUT.
117400     PERFORM 6050-BUILD-POST-DESC THRU 6050-EXIT.
117500*        La descripcion se construye una sola vez y se reutiliza
117600*        en los dos lados del par, via WS-BE-POST-DESC.
117700*        La descripcion se construye una sola vez y se reutiliza
117800*        en los dos lados del par, via WS-BE-POST-DESC.
117900
118000     MOVE WT-FR-SOURCE (WS-RULE-IX) TO WS-BE-POST-ACCT.
118100*        Primer WRITE del par: el lado origen.
118200*        Primer WRITE del par: el lado origen.
118300     IF WT-FR-TYPE (WS-RULE-IX) = "SWEEP_OUT     "
118400         MOVE WS-DIFF TO WS-BE-POST-AMT
118500     ELSE
118600         COMPUTE WS-BE-POST-AMT = ZERO - WS-DIFF.
118700     MOVE WS-POST-SRC-TS TO WS-BE-POST-TS.
118800     PERFORM 6200-WRITE-LEDGER THRU 6200-EXIT.
118900*        Cierra el lado origen del par y reencola a quien lo
119000*        este vigilando antes de pasar al lado destino.
119100*        Cierra el lado origen del par y reencola a quien lo
119200*        este vigilando antes de pasar al lado destino.
119300
119400     MOVE WT-FR-TARGET (WS-RULE-IX) TO WS-BE-POST-ACCT.
119500*        El lado destino del apunte, con el signo invertido
119600*        respecto al lado origen: lo que sale de una cuenta entra
119700*        en la otra (CSH0079).
119800     IF WT-FR-TYPE (WS-RULE-IX) = "SWEEP_OUT     "
119900         COMPUTE WS-BE-POST-AMT = ZERO - WS-DIFF
120000     ELSE
120100         MOVE WS-DIFF TO WS-BE-POST-AMT.
120200     MOVE WS-POST-DST-TS TO WS-BE-POST-TS.
120300     PERFORM 6200-WRITE-LEDGER THRU 6200-EXIT.
120400     GO TO 6000-EXIT.
120500*        Par de apuntes completo: origen y destino contabilizados
120600*        con el mismo importe en valor absoluto y signos opuestos.
120700 6000-EXIT.
120800     EXIT.
120900
121000*        Forma la descripcion comun a los dos lados del apunte:
121100*        "<origen> -> <destino> Topup" / "... Sweep Out", tal
121200*        como la exige el cuadre de conciliacion de tesoreria.
121300 6050-BUILD-POST-DESC.
121400*        Forma el texto de descripcion comun a los dos apuntes de
121500*        un par: identificador de cuenta origen, flecha, identificador
121600*        de cuenta destino y el sufijo de tipo de regla (CSH0072);
121700*        el mismo texto se copia literal en los dos WT-BE-DESCRIPTION.
121800     MOVE WT-FR-SOURCE (WS-RULE-IX) TO WS-PDG-SRC-ID.
121900     MOVE WT-FR-TARGET (WS-RULE-IX) TO WS-PDG-TGT-ID.
122000     IF WT-FR-TYPE (WS-RULE-IX) = "SWEEP_OUT     "
122100         MOVE " Sweep Out" TO WS-PDG-SUFFIX
122200     ELSE
122300         MOVE " Topup" TO WS-PDG-SUFFIX.
122400     MOVE WS-POST-DESC-GROUP TO WS-BE-POST-DESC.
122500 6050-EXIT.
122600     EXIT.
122700
122800*        Escribe un apunte (cuenta/importe/fecha/descripcion
122900*        preparados en WS-BE-POST-*), lo anade al libro mayor
123000*        en memoria, lo cuenta para el informe y reencola a
123100*        sus escuchas.
123200 6200-WRITE-LEDGER.
123300*        Anade a WT-LEDGER-TABLE el apunte preparado en WS-BE-POST-*,
123400*        con un identificador correlativo nuevo (WS-NEXT-BE-ID, que
123500*        sigue la numeracion de BALINIT sin repetirse); registra el
123600*        par cuenta/moneda para SIMRPT y reencola a quien vigile esa
123700*        cuenta. Se llama dos veces por cada par de apuntes, una por
123800*        cada lado.
123900     ADD 1 TO WT-LEDGER-COUNT.
124000*        El libro mayor crece por cada lado de cada par contabilizado,
124100*        nunca se reescribe ni se compacta durante el lote.
124200*        El libro mayor crece por cada lado de cada par contabilizado,
124300*        nunca se reescribe ni se compacta durante el lote.
124400     IF WT-LEDGER-COUNT > 20000
124500         MOVE "LIBRO MAYOR LLENO" TO CHECKERR
124600         GO TO PSYS-ERR.
124700     ADD 1 TO WS-NEXT-BE-ID.
124800*        El identificador de apunte nunca se reutiliza ni se repite
124900*        entre los dos lados de un mismo par: cada WRITE de BALOUT
125000     MOVE WS-NEXT-BE-ID TO WT-BE-ID (WT-LEDGER-COUNT).
125100*        lleva su propio BO-ID correlativo.
125200     MOVE WS-BE-POST-ACCT TO WT-BE-ACCOUNT-ID (WT-LEDGER-COUNT).
125300     MOVE WS-BE-POST-AMT  TO WT-BE-AMOUNT (WT-LEDGER-COUNT).
125400     MOVE WT-FR-CURRENCY (WS-RULE-IX)
125500         TO WT-BE-CURRENCY (WT-LEDGER-COUNT).
125600     MOVE WS-BE-POST-DESC TO WT-BE-DESCRIPTION (WT-LEDGER-COUNT).
125700     MOVE WS-BE-POST-TS TO WT-BE-EFFECT-TS (WT-LEDGER-COUNT).
125800     MOVE WT-FR-ID (WS-RULE-IX) TO WT-BE-RULE-ID (WT-LEDGER-COUNT).
125900
126000     MOVE WS-BE-POST-ACCT TO WS-BP-ACCOUNT.
126100*        Registra el par cuenta/moneda de este apunte en
126200*        WT-ACCTCCY-TABLE, para que 8520 lo recoja en el informe.
126300*        Registra el par cuenta/moneda de este apunte en
126400*        WT-ACCTCCY-TABLE, para que 8520 lo recoja en el informe.
126500     MOVE WT-FR-CURRENCY (WS-RULE-IX) TO WS-BP-CURRENCY.
126600     PERFORM 1440-ADD-ACCTCCY-IF-NEW THRU 1440-EXIT.
126700
126800     MOVE WS-BE-POST-TS TO WS-SETTLE-TS.
126900*        WS-SETTLE-TS queda con la fecha de efectividad del apunte
127000*        recien escrito, lista para que 4300 reencole a quien lo
127100*        este vigilando.
127200*        WS-SETTLE-TS queda con la fecha de efectividad del apunte
127300*        recien escrito, lista para que 4300 reencole a quien lo
127400*        este vigilando.
127500     MOVE WS-BE-POST-ACCT TO WS-BP-ACCOUNT.
127600     MOVE WT-FR-CURRENCY (WS-RULE-IX) TO WS-BP-CURRENCY.
127700     ADD 1 TO WS-ENTRIES-POSTED-CTR.
127800*        Cuenta solo apuntes realmente escritos en el libro mayor;
127900*        es el dato que va a RT-ENTRIES en la linea de totales.
128000*        Cuenta solo apuntes realmente escritos en el libro mayor;
128100*        es el dato que va a RT-ENTRIES en la linea de totales.
128200     PERFORM 4300-RETRIGGER-LISTENERS THRU 4300-EXIT.
128300 6200-EXIT.
128400     EXIT.
128500
128600*----------------------------------------------------------------
128700* 7000/7500 - CONSULTA DE SALDO SOBRE EL LIBRO MAYOR (U5).
128800*             WS-BP-ACCOUNT/CURRENCY/AS-OF-TS/RULE-ID (si
128900*             WS-BP-HAS-RULE-FILTER) entran; WS-BP-RESULT sale.
129000*----------------------------------------------------------------
129100 7000-BALANCE-ASOF.
129200*        Saldo acumulado de WS-BP-ACCOUNT/CURRENCY con fecha de
129300*        efectividad igual o anterior a WS-BP-AS-OF-TS (saldo
129400*        'hasta esa hora inclusive'); si WS-BP-HAS-RULE-FILTER esta
129500*        activo, solo suma los apuntes de la regla WS-BP-RULE-ID.
129600*        Recorre el libro mayor entero cada vez: no hay indice por
129700*        cuenta, el volumen de una simulacion no lo justifica.
129800     MOVE ZERO TO WS-BP-RESULT.
129900     MOVE 1 TO WS-IX.
130000*        Recorrido lineal de toda la tabla de instancias, sin
130100*        indice por cuenta.
130200 7010-SCAN.
130300     IF WS-IX > WT-LEDGER-COUNT
130400*        Recorrido completo del libro mayor sin coincidencia: el
130500*        saldo previo de esta regla en esta fecha es cero.
130600*        Fin del libro mayor sin mas apuntes que sumar.
130700         GO TO 7000-EXIT.
130800     IF WT-BE-ACCOUNT-ID (WS-IX) NOT = WS-BP-ACCOUNT
130900*        Cuenta distinta: descarta sin mirar el resto de filtros.
131000*        Cuenta distinta: descarta sin mirar el resto de filtros.
131100         GO TO 7090-NEXT.
131200     IF WT-BE-CURRENCY (WS-IX) NOT = WS-BP-CURRENCY
131300         GO TO 7090-NEXT.
131400     IF WT-BE-EFFECT-TS (WS-IX) > WS-BP-AS-OF-TS
131500         GO TO 7090-NEXT.
131600     IF WS-BP-HAS-RULE-FILTER
131700         AND WT-BE-RULE-ID (WS-IX) NOT = WS-BP-RULE-ID
131800         GO TO 7090-NEXT.
131900     ADD WT-BE-AMOUNT (WS-IX) TO WS-BP-RESULT.
132000*        Apunte que cumple cuenta, moneda, fecha (y regla si hay
132100*        filtro): se suma al resultado, con su propio signo.
132200 7090-NEXT.
132300*        Apunte descartado por el filtro de esta vuelta; sigue con
132400*        el siguiente sin sumar nada.
132500     ADD 1 TO WS-IX.
132600     GO TO 7010-SCAN.
132700 7000-EXIT.
132800*        Salida de 7000-BALANCE-ASOF.
132900*        WS-BP-RESULT trae el saldo acumulado con su signo.
133000*        Salida de 7000-BALANCE-ASOF.
133100     EXIT.
133200
133300 7500-BALANCE-AT.
133400*        Igual que 7000 pero con fecha de efectividad EXACTAMENTE
133500*        igual a WS-BP-AS-OF-TS, nunca anterior; sirve para aislar
133600*        lo que una regla contabilizo en un instante preciso (F),
133700*        no todo su historico (eso es WS-PRIOR en 5000/5500).
133800     MOVE ZERO TO WS-BP-RESULT.
133900*        El resultado se acumula desde cero en cada llamada; no hay
134000*        memoria entre consultas de saldo.
134100     MOVE 1 TO WS-IX.
134200 7510-SCAN.
134300     IF WS-IX > WT-LEDGER-COUNT
134400*        Fin del libro mayor sin encontrar ninguna coincidencia de
134500*        fecha exacta.
134600*        Fin del libro mayor: 7500 exige igualdad exacta de fecha,
134700*        asi que no basta con haber pasado de largo, hay que mirar
134800*        cada apunte hasta el final.
134900         GO TO 7500-EXIT.
135000     IF WT-BE-ACCOUNT-ID (WS-IX) NOT = WS-BP-ACCOUNT
135100         GO TO 7590-NEXT.
135200     IF WT-BE-CURRENCY (WS-IX) NOT = WS-BP-CURRENCY
135300         GO TO 7590-NEXT.
135400     IF WT-BE-EFFECT-TS (WS-IX) NOT = WS-BP-AS-OF-TS
135500         GO TO 7590-NEXT.
135600     IF WS-BP-HAS-RULE-FILTER
135700         AND WT-BE-RULE-ID (WS-IX) NOT = WS-BP-RULE-ID
135800         GO TO 7590-NEXT.
135900     ADD WT-BE-AMOUNT (WS-IX) TO WS-BP-RESULT.
136000*        Igual que en 7000 pero exigiendo fecha de efectividad
136100*        idéntica, no solo anterior o igual.
136200 7590-NEXT.
136300*        Apunte descartado por el filtro de esta vuelta; sigue con
136400*        el siguiente sin sumar nada.
136500     ADD 1 TO WS-IX.
136600     GO TO 7510-SCAN.
136700 7500-EXIT.
136800     EXIT.
136900
137000*----------------------------------------------------------------
137100* 8000 - CIERRE: ESCRITURA DE BALOUT Y DE SIMRPT.
137200*----------------------------------------------------------------
137300 8000-FINISH.
137400*        Cierre del lote: vuelca el libro mayor completo a BALOUT
137500*        (8100) y escribe el informe de saldos finales SIMRPT
137600*        (8500). Las dos salidas se escriben a partir de las tablas
137700*        en memoria, no del fichero BALINIT original.
137800     PERFORM 8100-WRITE-BALOUT THRU 8100-EXIT.
137900*        BALOUT primero, SIMRPT despues: el informe no depende de
138000*        que BALOUT ya este escrito, pero asi queda el mismo orden
138100*        que trae la cabecera de control del lote.
138200     PERFORM 8500-WRITE-SIMRPT THRU 8500-EXIT.
138300     GO TO 8000-EXIT.
138400 8000-EXIT.
138500*        Salida de 8000-FINISH: lote cerrado.
138600*        BALOUT y SIMRPT escritos y cerrados.
138700*        Salida de 8000-FINISH: lote cerrado.
138800     EXIT.
138900
139000 8100-WRITE-BALOUT.
139100*        Vuelca WT-LEDGER-TABLE entera a BALOUT en el mismo orden en
139200*        que se fue generando (alta manual primero, despues cada
139300*        apunte contabilizado por el motor de reglas en el orden en
139400*        que se evaluo). BALOUT es secuencial: no hay clave que
139500*        buscar, cada fila se escribe y se comprueba FS-BALOUT.
139600     OPEN OUTPUT BALOUT-FILE.
139700*        BALOUT se abre en modo salida: es un fichero nuevo por
139800*        lote, no se acumula de una corrida a la siguiente.
139900     IF FS-BALOUT NOT = "00"
140000         MOVE "ABRIR BALOUT" TO CHECKERR
140100         GO TO PSYS-ERR.
140200     MOVE 1 TO WS-IX.
140300 8110-WRITE-LOOP.
140400     IF WS-IX > WT-LEDGER-COUNT
140500*        Ultima fila del libro mayor ya volcada, se cierra el
140600*        fichero y se sale.
140700         GO TO 8190-DONE.
140800     MOVE WT-BE-ID (WS-IX)          TO BO-ID.
140900*        Copia fila a fila de WT-LEDGER-TABLE al area de salida de
141000*        BALOUT; los siete campos en el mismo orden que el layout.
141100*        Copia fila a fila de WT-LEDGER-TABLE al area de salida de
141200*        BALOUT; los siete campos en el mismo orden que el layout.
141300     MOVE WT-BE-ACCOUNT-ID (WS-IX)  TO BO-ACCOUNT-ID.
141400     MOVE WT-BE-AMOUNT (WS-IX)      TO BO-AMOUNT.
141500     MOVE WT-BE-CURRENCY (WS-IX)    TO BO-CURRENCY.
141600     MOVE WT-BE-DESCRIPTION (WS-IX) TO BO-DESCRIPTION.
141700     MOVE WT-BE-EFFECT-TS (WS-IX)   TO BO-EFFECTIVE-TS.
141800     MOVE WT-BE-RULE-ID (WS-IX)     TO BO-RULE-ID.
141900     WRITE BALOUT-REC.
142000*        Una fila de BALOUT por cada apunte del libro mayor en
142100*        memoria, en el mismo orden en que se generaron.
142200     IF FS-BALOUT NOT = "00"
142300         MOVE "ESCRIBIR BALOUT" TO CHECKERR
142400         GO TO PSYS-ERR.
142500     ADD 1 TO WS-IX.
142600     GO TO 8110-WRITE-LOOP.
142700 8190-DONE.
142800     CLOSE BALOUT-FILE.
142900*        Todo el libro mayor volcado sin error de escritura.
143000     GO TO 8100-EXIT.
143100 8100-EXIT.
143200*        Salida de 8100-WRITE-BALOUT.
143300*        Salida de 8100-WRITE-BALOUT.
143400     EXIT.
143500
143600 8500-WRITE-SIMRPT.
143700*        Cabecera con el rango simulado (8510), una linea de detalle
143800*        por cada par cuenta/moneda visto en el lote con su saldo a
143900*        fecha de cierre (8520/8530) y una linea de totales con el
144000*        numero de apuntes contabilizados y de evaluaciones de regla
144100*        (8590).
144200     OPEN OUTPUT SIMRPT-FILE.
144300*        SIMRPT tambien es un fichero nuevo por lote, como BALOUT.
144400     IF FS-SIMRPT NOT = "00"
144500         MOVE "ABRIR SIMRPT" TO CHECKERR
144600         GO TO PSYS-ERR.
144700     PERFORM 8510-RPT-HEADING THRU 8510-EXIT.
144800     MOVE 1 TO WS-IX.
144900 8520-DETAIL-LOOP.
145000     IF WS-IX > WT-ACCTCCY-COUNT
145100*        Agotados los pares cuenta/moneda: toca cerrar el informe
145200*        con la linea de totales.
145300         GO TO 8590-RPT-TOTALS.
145400     PERFORM 8530-RPT-DETAIL-LINE THRU 8530-EXIT.
145500     ADD 1 TO WS-IX.
145600     GO TO 8520-DETAIL-LOOP.
145700 8590-RPT-TOTALS.
145800     MOVE WS-ENTRIES-POSTED-CTR TO RT-ENTRIES.
145900*        Los dos contadores de la linea de totales: apuntes
146000*        contabilizados por el motor de reglas y evaluaciones
146100*        de regla realizadas, cuenten o no con diferencia cero.
146200     MOVE WS-RULE-EVALS-CTR     TO RT-EVALS.
146300     WRITE SIMRPT-LINE FROM WS-RPT-TOTALS.
146400     CLOSE SIMRPT-FILE.
146500*        Informe completo: cabecera, un detalle por cada par
146600*        cuenta/moneda visto y la linea de totales.
146700     GO TO 8500-EXIT.
146800 8500-EXIT.
146900*        Salida de 8500-WRITE-SIMRPT.
147000*        Salida de 8500-WRITE-SIMRPT.
147100     EXIT.
147200
147300 8510-RPT-HEADING.
147400*        SIM-START/SIM-END son los limites del lote tal y como
147500     WRITE SIMRPT-LINE FROM WS-RPT-HEAD-1
147600*        Primera linea de cabecera con salto de pagina (C01); la
147700*        segunda linea de cabecera lleva el rango simulado.
147800         AFTER ADVANCING C01.
147900     MOVE SIM-START TO RH2-START.
148000*        SIM-START/SIM-END tal y como entraron por SIMCTL, no las
148100*        fechas realmente vistas en el libro mayor.
148200*        entraron por SIMCTL, no la primera ni la ultima fecha de
148300     MOVE SIM-END   TO RH2-END.
148400*        efectividad realmente vistas en el libro mayor.
148500     WRITE SIMRPT-LINE FROM WS-RPT-HEAD-2
148600         AFTER ADVANCING 2 LINES.
148700 8510-EXIT.
148800*        Salida de 8510-RPT-HEADING.
148900*        Salida de 8510-RPT-HEADING.
149000     EXIT.
149100
149200 8530-RPT-DETAIL-LINE.
149300*        Saldo del par cuenta/moneda a fecha SIM-END (cierre del
149400*        lote), sin filtrar por regla; el nombre de la cuenta sale
149500*        de WT-ACCOUNT-TABLE via 8540 porque WT-ACCTCCY-TABLE solo
149600*        guarda el identificador, no la razon social.
149700     MOVE WT-AC-ACCOUNT (WS-IX)  TO RD-ACCOUNT.
149800*        Identificador y moneda del par en curso, para la linea de
149900*        detalle y para la consulta de saldo que sigue.
150000     MOVE WT-AC-ACCOUNT (WS-IX)  TO WS-BP-ACCOUNT.
150100     MOVE WT-AC-CURRENCY (WS-IX) TO RD-CURRENCY.
150200     MOVE WT-AC-CURRENCY (WS-IX) TO WS-BP-CURRENCY.
150300     MOVE SIM-END TO WS-BP-AS-OF-TS.
150400*        Saldo de cierre del lote, a fecha SIM-END, sin filtrar por
150500*        ninguna regla en particular (WS-BP-FILTER-RULE a "N").
150600     MOVE "N" TO WS-BP-FILTER-RULE.
150700     PERFORM 7000-BALANCE-ASOF THRU 7000-EXIT.
150800     MOVE WS-BP-RESULT TO RD-BALANCE.
150900     PERFORM 8540-LOOKUP-ACCOUNT-NAME THRU 8540-EXIT.
151000     WRITE SIMRPT-LINE FROM WS-RPT-DETAIL.
151100 8530-EXIT.
151200*        Salida de 8530-RPT-DETAIL-LINE.
151300*        Salida de 8530-RPT-DETAIL-LINE.
151400     EXIT.
151500
151600 8540-LOOKUP-ACCOUNT-NAME.
151700*        Busqueda lineal por WT-ACCT-ID; si una cuenta de BALINIT/
151800*        FUNDRULE no aparece en ACCOUNTS (dato inconsistente que el
151900*        programa no valida en carga) RD-NAME queda en blanco, sin
152000*        cortar el informe.
152100     MOVE SPACES TO RD-NAME.
152200*        Por defecto el nombre queda en blanco; solo se rellena si
152300*        la busqueda en ACCOUNTS tiene exito.
152400     MOVE 1 TO WS-ACCT-IX.
152500 8541-SCAN.
152600     IF WS-ACCT-IX > WT-ACCOUNT-COUNT
152700*        Recorrido completo de ACCOUNTS sin encontrar el
152800*        identificador: RD-NAME se queda en blanco.
152900*        Recorrido completo de ACCOUNTS sin encontrar el
153000*        identificador: RD-NAME se queda en blanco.
153100*        Cuenta no encontrada en ACCOUNTS: se deja RD-NAME en
153200*        blanco y se sigue, el informe no se corta por esto.
153300         GO TO 8540-EXIT.
153400     IF WT-ACCT-ID (WS-ACCT-IX) = WS-BP-ACCOUNT
153500*        Coincidencia encontrada: copia el nombre y sale sin
153600*        seguir mirando el resto de la tabla.
153700*        Coincidencia encontrada: copia el nombre y sale sin
153800*        seguir mirando el resto de la tabla.
153900         MOVE WT-ACCT-NAME (WS-ACCT-IX) TO RD-NAME
154000         GO TO 8540-EXIT.
154100     ADD 1 TO WS-ACCT-IX.
154200     GO TO 8541-SCAN.
154300 8540-EXIT.
154400     EXIT.
154500
154600*----------------------------------------------------------------
154700* PSYS-ERR - ABORTO DE EJECUCION: vuelca el estado de fichero que
154800*            provoco el corte y detiene el proceso sin continuar.
154900*----------------------------------------------------------------
155000 PSYS-ERR.
155100     DISPLAY "CSHSIM - ERROR INTERNO DE PROCESO".
155200     DISPLAY "CAUSA: " CHECKERR.
155300     DISPLAY "FS-ACCOUNTS " FS-ACCOUNTS " FS-FUNDRULE "
155400         FS-FUNDRULE.
155500     DISPLAY "FS-BALINIT  " FS-BALINIT  " FS-SIMCTL   "
155600         FS-SIMCTL.
155700     DISPLAY "FS-BALOUT   " FS-BALOUT   " FS-SIMRPT   "
155800         FS-SIMRPT.
155900     STOP RUN.
